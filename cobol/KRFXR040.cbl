000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN RETAIL SYSTEMS      * 00000200
000300* ALL RIGHTS RESERVED                                          *  00000300
000400******************************************************************00000400
000500* PROGRAM :  KRFXR040                                             00000500
000600*                                                                 00000600
000700* AUTHOR  :  D W KANE                                             00000700
000800*                                                                 00000800
000900* CALLED SUBROUTINE - COMPUTES THE CONVERSION RATE FROM ONE       00000900
001000* CURRENCY TO ANOTHER OUT OF THE TREASURY RATE TABLE, AND         00001000
001100* APPLIES IT TO AN ORIGINAL AMOUNT.  CALLED ONCE PER ACCEPTED     00001100
001200* TRANSACTION FROM KRTRN010.                                      00001200
001300*                                                                 00001300
001400******************************************************************00001400
001500*  CHANGE LOG                                                  *  00001500
001600******************************************************************00001600
001700* 03/12/93  DWK  ORIGINAL SUBROUTINE - GENERAL-PURPOSE CURRENCY   00001700
001800*           CONVERSION UTILITY AGAINST THE TREASURY RATE TABLE -  00001800
001900*           REQ TKT RG-0150                                       00001900
002000* 07/23/01  DWK  KRTRN010 WIRED UP TO CALL THIS SUBROUTINE        00002000
002100*           INSTEAD OF DOING ITS OWN RATE MATH IN-LINE - REQ      00002100
002200*           TKT RG-0301                                           00002200
002300* 02/14/02  DWK  FIXED ROUNDING MODE ON THE RATE ITSELF - WAS     00002300
002400*           TRUNCATING TO 4 DECIMALS INSTEAD OF ROUNDING -        00002400
002500*           REQ TKT RG-0309                                       00002500
002600* 10/30/02  TDM  INR-TO-INR SHORTCUT ADDED (RATE FORCED TO        00002600
002700*           1.0000, NO TABLE LOOKUP NEEDED) - REQ TKT RG-0314     00002700
002800* 04/09/03  DWK  PASSES RATE TABLE BY REFERENCE FROM CALLER       00002800
002900*           RATHER THAN RE-READING RATE-FILE HERE - REQ TKT       00002900
003000*           RG-0318                                               00003000
003100* 06/02/03  DWK  TREASURY FEED SENT A GARBLED CURRENCY CODE       00003100
003200*           LAST WEEK (EMBEDDED LOW-VALUES) THAT SLIPPED PAST     00003200
003300*           THE TABLE SEARCH AND BLEW UP THE CALLING PROGRAM -    00003300
003400*           NOW EDIT EACH CODE CHARACTER BEFORE LOOKUP - REQ      00003400
003500*           TKT RG-0321                                           00003500
003600* 11/12/03  JFT  SOURCE/TARGET-OK AND FIND-OK SWITCHES MOVED TO   00003600
003700*           77-LEVELS PER THE SECTION 4 CODING STANDARD; THE      00003700
003800*           CURRENCY-MATCH SHORTCUT AND THE BAD-CODE PATH NOW     00003800
003900*           GO TO 005-COMPUTE-CONVERTED INSTEAD OF NESTING -      00003900
004000*           REQ TKT RG-0332                                       00004000
004100******************************************************************00004100
004200  IDENTIFICATION DIVISION.                                        00004200
004300  PROGRAM-ID.    KRFXR040.                                        00004300
004400  AUTHOR.        D W KANE.                                        00004400
004500  INSTALLATION.  MERIDIAN RETAIL SYSTEMS - BATCH.                 00004500
004600  DATE-WRITTEN.  03/12/93.                                        00004600
004700  DATE-COMPILED.                                                  00004700
004800  SECURITY.      NON-CONFIDENTIAL.                                00004800
004900******************************************************************00004900
005000  ENVIRONMENT DIVISION.                                           00005000
005100  CONFIGURATION SECTION.                                          00005100
005200  SOURCE-COMPUTER. IBM-390.                                       00005200
005300  OBJECT-COMPUTER. IBM-390.                                       00005300
005400  SPECIAL-NAMES.                                                  00005400
005500      CLASS CURRENCY-CHARS IS 'A' THRU 'Z'.                       00005500
005600******************************************************************00005600
005700  DATA DIVISION.                                                  00005700
005800  WORKING-STORAGE SECTION.                                        00005800
005900*                                                                 00005900
006000  77  WS-FIND-OK                PIC X(01) VALUE 'N'.              00006000
006100  77  WS-FIND-CODE-OK           PIC X(01) VALUE 'N'.              00006100
006200  77  WS-SOURCE-OK              PIC X(01) VALUE 'N'.              00006200
006300  77  WS-TARGET-OK              PIC X(01) VALUE 'N'.              00006300
006400*                                                                 00006400
006500  01  WS-FIND-FIELDS.                                             00006500
006600      05  WS-FIND-CODE              PIC X(03) VALUE SPACES.       00006600
006700      05  WS-FIND-CODE-R REDEFINES WS-FIND-CODE.                  00006700
006800          10  WS-FIND-CODE-C1       PIC X(01).                    00006800
006900          10  WS-FIND-CODE-C2       PIC X(01).                    00006900
007000          10  WS-FIND-CODE-C3       PIC X(01).                    00007000
007100      05  WS-FIND-RATE              PIC S9(05)V9(06) COMP-3.      00007100
007200*                                                                 00007200
007300  01  WS-WORK-FIELDS.                                             00007300
007400      05  WS-SOURCE-RATE            PIC S9(05)V9(06) COMP-3.      00007400
007500      05  WS-TARGET-RATE            PIC S9(05)V9(06) COMP-3.      00007500
007600      05  WS-RATE-NUMERIC           PIC S9(05)V9(06).             00007600
007700      05  WS-RATE-NUMERIC-R REDEFINES WS-RATE-NUMERIC             00007700
007800                                    PIC 9(11).                    00007800
007900      05  WS-BAD-CODE-TRACE         PIC X(07) VALUE SPACES.       00007900
008000******************************************************************00008000
008100  LINKAGE SECTION.                                                00008100
008200*                                                                 00008200
008300  COPY KRRATTBL.                                                  00008300
008400*                                                                 00008400
008500  01  LK-SOURCE-CURR                PIC X(03).                    00008500
008600  01  LK-TARGET-CURR                PIC X(03).                    00008600
008700  01  LK-ORIGINAL-AMOUNT            PIC S9(11)V99 COMP-3.         00008700
008800  01  LK-ORIGINAL-AMOUNT-R REDEFINES LK-ORIGINAL-AMOUNT           00008800
008900                                    PIC X(07).                    00008900
009000  01  LK-CONVERTED-AMOUNT           PIC S9(11)V99 COMP-3.         00009000
009100  01  LK-CONV-RATE                  PIC S9(03)V9(04) COMP-3.      00009100
009200  01  LK-CONV-OK                    PIC X(01).                    00009200
009300  01  LK-CONV-MSG                   PIC X(50).                    00009300
009400******************************************************************00009400
009500  PROCEDURE DIVISION USING WS-RATE-TABLE, LK-SOURCE-CURR,         00009500
009600          LK-TARGET-CURR, LK-ORIGINAL-AMOUNT, LK-CONVERTED-AMOUNT,00009600
009700          LK-CONV-RATE, LK-CONV-OK, LK-CONV-MSG.                  00009700
009800******************************************************************00009800
009900                                                                  00009900
010000  000-CONVERT-AMOUNT.                                             00010000
010100      MOVE 'Y' TO LK-CONV-OK.                                     00010100
010200      MOVE SPACES TO LK-CONV-MSG.                                 00010200
010300      IF LK-SOURCE-CURR = LK-TARGET-CURR                          00010300
010400          MOVE 1.0000 TO LK-CONV-RATE                             00010400
010500          GO TO 005-COMPUTE-CONVERTED                             00010500
010600      END-IF.                                                     00010600
010700      MOVE LK-SOURCE-CURR TO WS-FIND-CODE.                        00010700
010800      PERFORM 090-EDIT-FIND-CODE THRU 095-EDIT-FIND-CODE-EXIT.    00010800
010900      PERFORM 100-FIND-RATE THRU 101-FIND-RATE-EXIT.              00010900
011000      MOVE WS-FIND-OK   TO WS-SOURCE-OK.                          00011000
011100      MOVE WS-FIND-RATE TO WS-SOURCE-RATE.                        00011100
011200      MOVE LK-TARGET-CURR TO WS-FIND-CODE.                        00011200
011300      PERFORM 090-EDIT-FIND-CODE THRU 095-EDIT-FIND-CODE-EXIT.    00011300
011400      PERFORM 100-FIND-RATE THRU 101-FIND-RATE-EXIT.              00011400
011500      MOVE WS-FIND-OK   TO WS-TARGET-OK.                          00011500
011600      MOVE WS-FIND-RATE TO WS-TARGET-RATE.                        00011600
011700      IF WS-SOURCE-OK NOT = 'Y' OR WS-TARGET-OK NOT = 'Y'         00011700
011800          MOVE 'N' TO LK-CONV-OK                                  00011800
011900          MOVE 'UNKNOWN CURRENCY CODE IN RATE TABLE'              00011900
012000                      TO LK-CONV-MSG                              00012000
012100          MOVE LK-ORIGINAL-AMOUNT-R TO WS-BAD-CODE-TRACE          00012100
012200          GO TO 005-COMPUTE-CONVERTED                             00012200
012300      END-IF.                                                     00012300
012400      COMPUTE LK-CONV-RATE ROUNDED =                              00012400
012500          WS-TARGET-RATE / WS-SOURCE-RATE.                        00012500
012600                                                                  00012600
012700  005-COMPUTE-CONVERTED.                                          00012700
012800      IF LK-CONV-OK = 'Y'                                         00012800
012900          COMPUTE LK-CONVERTED-AMOUNT ROUNDED =                   00012900
013000              LK-ORIGINAL-AMOUNT * LK-CONV-RATE                   00013000
013100      END-IF.                                                     00013100
013200      GOBACK.                                                     00013200
013300                                                                  00013300
013400  090-EDIT-FIND-CODE.                                             00013400
013500      MOVE 'Y' TO WS-FIND-CODE-OK.                                00013500
013600      IF WS-FIND-CODE-C1 NOT CURRENCY-CHARS                       00013600
013700         OR WS-FIND-CODE-C2 NOT CURRENCY-CHARS                    00013700
013800         OR WS-FIND-CODE-C3 NOT CURRENCY-CHARS                    00013800
013900          MOVE 'N' TO WS-FIND-CODE-OK                             00013900
014000      END-IF.                                                     00014000
014100                                                                  00014100
014200  095-EDIT-FIND-CODE-EXIT.                                        00014200
014300      EXIT.                                                       00014300
014400                                                                  00014400
014500  100-FIND-RATE.                                                  00014500
014600      MOVE 'N' TO WS-FIND-OK.                                     00014600
014700      MOVE 0   TO WS-FIND-RATE.                                   00014700
014800      IF WS-FIND-CODE-OK = 'Y' AND WS-RATE-COUNT > 0              00014800
014900          PERFORM 105-CHECK-RATE-ENTRY                            00014900
015000                  VARYING WS-RATE-IDX FROM 1 BY 1                 00015000
015100                  UNTIL WS-RATE-IDX > WS-RATE-COUNT               00015100
015200                     OR WS-FIND-OK = 'Y'                          00015200
015300      END-IF.                                                     00015300
015400                                                                  00015400
015500  101-FIND-RATE-EXIT.                                             00015500
015600      EXIT.                                                       00015600
015700                                                                  00015700
015800  105-CHECK-RATE-ENTRY.                                           00015800
015900      IF WS-RATE-CODE (WS-RATE-IDX) = WS-FIND-CODE                00015900
016000          MOVE 'Y' TO WS-FIND-OK                                  00016000
016100          MOVE WS-RATE-AMT (WS-RATE-IDX) TO WS-FIND-RATE          00016100
016200      END-IF.                                                     00016200
