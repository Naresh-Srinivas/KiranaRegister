000100******************************************************************00000100
000200*                                                                 00000200
000300*        KRUSRTBL  -  IN-STORAGE USER MASTER TABLE                00000300
000400*                                                                 00000400
000500*        USED BY:  KRUSR030  (WORKING-STORAGE, LOADED FROM        00000500
000600*                  USER-MASTER-IN, REWRITTEN TO USER-MASTER-OUT   00000600
000700*                  AFTER TRANSACTIONS ARE APPLIED)                00000700
000800*                                                                 00000800
000900*        TABLE IS SEARCHED BY PERFORM VARYING, NOT BY SEARCH -    00000900
001000*        THIS SHOP HAS NEVER USED SEARCH/SEARCH ALL.              00001000
001100*                                                                 00001100
001200*        A ROW MARKED DELETED IS SKIPPED WHEN THE MASTER IS       00001200
001300*        COPIED FORWARD - THE ROW ITSELF IS NOT REMOVED FROM      00001300
001400*        THE TABLE UNTIL THE RUN ENDS.                            00001400
001500*                                                                 00001500
001600*        04/18/95  DWK  ORIGINAL LAYOUT - REQ TKT RG-0322         00001600
001700******************************************************************00001700
001800                                                                  00001800
001900  01  WS-USER-TABLE.                                              00001900
002000      05  WS-USER-COUNT             PIC S9(04) COMP VALUE 0.      00002000
002100      05  WS-USER-ENTRY  OCCURS 500 TIMES                         00002100
002200                         INDEXED BY WS-USER-IDX.                  00002200
002300          10  WS-USER-ID            PIC X(12).                    00002300
002400          10  WS-USER-NAME          PIC X(30).                    00002400
002500          10  WS-USER-LOGIN         PIC X(20).                    00002500
002600          10  WS-USER-ROLE          PIC X(10).                    00002600
002700          10  WS-USER-DEL-FLAG      PIC X(01)  VALUE 'N'.         00002700
002800              88  WS-USER-IS-DELETED VALUE 'Y'.                   00002800
002900      05  WS-USER-TABLE-FILL        PIC X(02)  VALUE SPACES.      00002900
003000                                                                  00003000
