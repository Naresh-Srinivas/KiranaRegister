000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN RETAIL SYSTEMS      * 00000200
000300* ALL RIGHTS RESERVED                                          *  00000300
000400******************************************************************00000400
000500* PROGRAM :  KRRPT020                                             00000500
000600*                                                                 00000600
000700* AUTHOR  :  T D MARSH                                            00000700
000800*                                                                 00000800
000900* READS THE COMPLETE TRANSACTION REGISTER AND PRINTS A WEEKLY,    00000900
001000* MONTHLY AND YEARLY MOVEMENT SUMMARY (TOTAL CREDIT, TOTAL        00001000
001100* DEBIT, NET FLOW) AS OF THE RUN DATE.  THE REGISTER IS RE-READ   00001100
001200* ONCE PER PERIOD - THERE IS NO SORT STEP AHEAD OF THIS PROGRAM.  00001200
001300*                                                                 00001300
001400******************************************************************00001400
001500*  CHANGE LOG                                                  *  00001500
001600******************************************************************00001600
001700* 08/14/95  TDM  ORIGINAL PROGRAM - REQ TKT RG-0240               00001700
001800* 03/02/97  TDM  MONTHLY AND YEARLY PERIODS ADDED - PREVIOUSLY    00001800
001900*           WEEKLY ONLY - REQ TKT RG-0256                         00001900
002000* 09/09/98  JFT  Y2K - ALL PERIOD MATH NOW CARRIES CCYY, NO       00002000
002100*           2-DIGIT YEAR ROLLOVER LOGIC LEFT IN PROGRAM -         00002100
002200*           RG-Y2K-010                                            00002200
002300* 02/17/99  JFT  Y2K - LEAP YEAR TEST REVIEWED FOR CENTURY YEARS  00002300
002400*           (2000 IS A LEAP YEAR) - CONFIRMED CORRECT RG-Y2K-014  00002400
002500* 05/21/03  DWK  NET FLOW COLUMN ADDED TO PRINTED REPORT - REQ    00002500
002600*           TKT RG-0320                                           00002600
002700* 11/12/03  TDM  WEEKLY PERIOD START COULD LAND A WEEK LATE WHEN  00002700
002800*           THE RUN DATE FELL IN THE FIRST WEEK OF A MONTH - THE  00002800
002900*           UNSIGNED WORK-DD FIELD CANNOT HOLD A NEGATIVE BORROW  00002900
003000*           RESULT.  BORROW IS NOW TESTED FOR BEFORE THE SUBTRACT 00003000
003100*           INSTEAD OF AFTER - REQ TKT RG-0331                    00003100
003200******************************************************************00003200
003300  IDENTIFICATION DIVISION.                                        00003300
003400  PROGRAM-ID.    KRRPT020.                                        00003400
003500  AUTHOR.        T D MARSH.                                       00003500
003600  INSTALLATION.  MERIDIAN RETAIL SYSTEMS - BATCH.                 00003600
003700  DATE-WRITTEN.  08/14/95.                                        00003700
003800  DATE-COMPILED.                                                  00003800
003900  SECURITY.      NON-CONFIDENTIAL.                                00003900
004000******************************************************************00004000
004100  ENVIRONMENT DIVISION.                                           00004100
004200  CONFIGURATION SECTION.                                          00004200
004300  SOURCE-COMPUTER. IBM-390.                                       00004300
004400  OBJECT-COMPUTER. IBM-390.                                       00004400
004500  SPECIAL-NAMES.                                                  00004500
004600      C01 IS TOP-OF-FORM.                                         00004600
004700******************************************************************00004700
004800  INPUT-OUTPUT SECTION.                                           00004800
004900  FILE-CONTROL.                                                   00004900
005000                                                                  00005000
005100      SELECT TRANS-REGISTER ASSIGN TO TRANREG                     00005100
005200             ACCESS IS SEQUENTIAL                                 00005200
005300             FILE STATUS    IS WS-TRANREG-STATUS.                 00005300
005400                                                                  00005400
005500      SELECT REPORT-OUT     ASSIGN TO RPTOUT                      00005500
005600             ORGANIZATION   IS LINE SEQUENTIAL                    00005600
005700             FILE STATUS    IS WS-RPTOUT-STATUS.                  00005700
005800                                                                  00005800
005900******************************************************************00005900
006000  DATA DIVISION.                                                  00006000
006100  FILE SECTION.                                                   00006100
006200                                                                  00006200
006300  FD  TRANS-REGISTER                                              00006300
006400      RECORDING MODE IS F.                                        00006400
006500  COPY KRTRNCPY REPLACING ==:TAG:== BY ==TRANREG==.               00006500
006600                                                                  00006600
006700  FD  REPORT-OUT                                                  00006700
006800      RECORDING MODE IS F.                                        00006800
006900  01  REPORT-LINE                 PIC X(132).                     00006900
007000                                                                  00007000
007100******************************************************************00007100
007200  WORKING-STORAGE SECTION.                                        00007200
007300******************************************************************00007300
007400*                                                                 00007400
007500  01  SYSTEM-DATE-AND-TIME.                                       00007500
007600      05  CURRENT-DATE.                                           00007600
007700          10  CURRENT-CCYY        PIC 9(04).                      00007700
007800          10  CURRENT-MONTH       PIC 9(02).                      00007800
007900          10  CURRENT-DAY         PIC 9(02).                      00007900
008000      05  CURRENT-DATE-R REDEFINES CURRENT-DATE PIC 9(08).        00008000
008100*                                                                 00008100
008200  77  WS-TRANREG-EOF        PIC X(01) VALUE 'N'.                  00008200
008300  77  WS-IN-WINDOW          PIC X(01) VALUE 'N'.                  00008300
008400  77  WS-RECS-IN-PERIOD     PIC S9(09) COMP-3 VALUE +0.           00008400
008500*                                                                 00008500
008600* THE MONTH-LENGTH TABLE IS CARRIED AS LITERAL FILLER BYTES AND   00008600
008700* REDEFINED AS A TABLE - OCCURS ITEMS CANNOT TAKE A VALUE CLAUSE  00008700
008800* DIRECTLY IN THIS COMPILER.                                      00008800
008900  01  WS-MONTH-DAYS-LIT.                                          00008900
009000      05  FILLER            PIC 9(02) VALUE 31.                   00009000
009100      05  FILLER            PIC 9(02) VALUE 28.                   00009100
009200      05  FILLER            PIC 9(02) VALUE 31.                   00009200
009300      05  FILLER            PIC 9(02) VALUE 30.                   00009300
009400      05  FILLER            PIC 9(02) VALUE 31.                   00009400
009500      05  FILLER            PIC 9(02) VALUE 30.                   00009500
009600      05  FILLER            PIC 9(02) VALUE 31.                   00009600
009700      05  FILLER            PIC 9(02) VALUE 31.                   00009700
009800      05  FILLER            PIC 9(02) VALUE 30.                   00009800
009900      05  FILLER            PIC 9(02) VALUE 31.                   00009900
010000      05  FILLER            PIC 9(02) VALUE 30.                   00010000
010100      05  FILLER            PIC 9(02) VALUE 31.                   00010100
010200  01  WS-MONTH-DAYS-TBL REDEFINES WS-MONTH-DAYS-LIT.              00010200
010300      05  WS-MONTH-DAYS     PIC 9(02) OCCURS 12 TIMES             00010300
010400                            INDEXED BY WS-MONTH-IDX.              00010400
010500*                                                                 00010500
010600  01  WS-PERIOD-TABLE.                                            00010600
010700      05  WS-PERIOD-ENTRY OCCURS 3 TIMES                          00010700
010800                          INDEXED BY WS-PERIOD-IDX.               00010800
010900          10  WS-PERIOD-NAME      PIC X(20).                      00010900
011000          10  WS-PERIOD-START     PIC 9(08).                      00011000
011100          10  WS-PERIOD-START-R REDEFINES WS-PERIOD-START.        00011100
011200              15  WS-PERIOD-START-CCYY  PIC 9(04).                00011200
011300              15  WS-PERIOD-START-MM    PIC 9(02).                00011300
011400              15  WS-PERIOD-START-DD    PIC 9(02).                00011400
011500*                                                                 00011500
011600  01  WS-DATE-WORK.                                               00011600
011700      05  WS-WORK-DATE          PIC 9(08).                        00011700
011800      05  WS-WORK-DATE-R REDEFINES WS-WORK-DATE.                  00011800
011900          10  WS-WORK-CCYY      PIC 9(04).                        00011900
012000          10  WS-WORK-MM        PIC 9(02).                        00012000
012100          10  WS-WORK-DD        PIC 9(02).                        00012100
012200      05  WS-LEAP-REMAINDER     PIC S9(05) COMP-3.                00012200
012300      05  WS-LEAP-QUOTIENT      PIC S9(05) COMP-3.                00012300
012400      05  WS-LEAP-YEAR-FLAG     PIC X(01) VALUE 'N'.              00012400
012500          88  WS-IS-LEAP-YEAR   VALUE 'Y'.                        00012500
012600      05  WS-PRIOR-MONTH-DAYS   PIC 9(02) VALUE 0.                00012600
012700*                                                                 00012700
012800  01  WS-FIELDS.                                                  00012800
012900      05  WS-TRANREG-STATUS     PIC X(02) VALUE SPACES.           00012900
013000      05  WS-RPTOUT-STATUS      PIC X(02) VALUE SPACES.           00013000
013100*                                                                 00013100
013200  01  WS-PERIOD-TOTALS.                                           00013200
013300      05  WS-TOTAL-CREDIT       PIC S9(13)V99 COMP-3 VALUE +0.    00013300
013400      05  WS-TOTAL-DEBIT        PIC S9(13)V99 COMP-3 VALUE +0.    00013400
013500      05  WS-NET-FLOW           PIC S9(13)V99 COMP-3 VALUE +0.    00013500
013600*                                                                 00013600
013700  01  RPT-HEADING-LINE.                                           00013700
013800      05  FILLER                PIC X(02) VALUE SPACES.           00013800
013900      05  FILLER                PIC X(25)                         00013900
014000                  VALUE 'PERIOD SUMMARY REPORT -- '.              00014000
014100      05  RPT-HDR-PERIOD-NAME   PIC X(20).                        00014100
014200      05  FILLER                PIC X(12) VALUE SPACES.           00014200
014300      05  FILLER                PIC X(10) VALUE 'RUN DATE: '.     00014300
014400      05  RPT-HDR-CCYY          PIC 9(04).                        00014400
014500      05  FILLER                PIC X(01) VALUE '-'.              00014500
014600      05  RPT-HDR-MM            PIC 9(02).                        00014600
014700      05  FILLER                PIC X(01) VALUE '-'.              00014700
014800      05  RPT-HDR-DD            PIC 9(02).                        00014800
014900      05  FILLER                PIC X(53) VALUE SPACES.           00014900
015000*                                                                 00015000
015100  01  RPT-COLUMN-HDR-LINE.                                        00015100
015200      05  FILLER                PIC X(02) VALUE SPACES.           00015200
015300      05  FILLER                PIC X(20) VALUE 'PERIOD'.         00015300
015400      05  FILLER                PIC X(18) VALUE 'TOTAL CREDIT'.   00015400
015500      05  FILLER                PIC X(18) VALUE 'TOTAL DEBIT'.    00015500
015600      05  FILLER                PIC X(18) VALUE 'NET FLOW'.       00015600
015700      05  FILLER                PIC X(56) VALUE SPACES.           00015700
015800*                                                                 00015800
015900  01  RPT-DETAIL-LINE.                                            00015900
016000      05  FILLER                PIC X(02) VALUE SPACES.           00016000
016100      05  RPT-PERIOD            PIC X(20).                        00016100
016200      05  FILLER                PIC X(03) VALUE SPACES.           00016200
016300      05  RPT-TOTAL-CREDIT      PIC ZZZ,ZZZ,ZZ9.99-.              00016300
016400      05  FILLER                PIC X(03) VALUE SPACES.           00016400
016500      05  RPT-TOTAL-DEBIT       PIC ZZZ,ZZZ,ZZ9.99-.              00016500
016600      05  FILLER                PIC X(03) VALUE SPACES.           00016600
016700      05  RPT-NET-FLOW          PIC ZZZ,ZZZ,ZZ9.99-.              00016700
016800      05  FILLER                PIC X(56) VALUE SPACES.           00016800
016900******************************************************************00016900
017000  PROCEDURE DIVISION.                                             00017000
017100******************************************************************00017100
017200                                                                  00017200
017300  000-MAIN.                                                       00017300
017400      ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                     00017400
017500      DISPLAY 'KRRPT020 STARTED - RUN DATE: ' CURRENT-DATE-R.     00017500
017600                                                                  00017600
017700      OPEN OUTPUT REPORT-OUT.                                     00017700
017800      IF WS-RPTOUT-STATUS NOT = '00'                              00017800
017900          DISPLAY 'ERROR OPENING REPORT-OUT.  RC: '               00017900
018000                  WS-RPTOUT-STATUS                                00018000
018100          MOVE 16 TO RETURN-CODE                                  00018100
018200          GOBACK                                                  00018200
018300      END-IF.                                                     00018300
018400                                                                  00018400
018500      MOVE 'Weekly Report'       TO WS-PERIOD-NAME (1).           00018500
018600      MOVE 'Monthly Report'      TO WS-PERIOD-NAME (2).           00018600
018700      MOVE 'Yearly Report'       TO WS-PERIOD-NAME (3).           00018700
018800                                                                  00018800
018900      PERFORM 700-COMPUTE-PERIOD-WINDOW                           00018900
019000              VARYING WS-PERIOD-IDX FROM 1 BY 1                   00019000
019100              UNTIL WS-PERIOD-IDX > 3.                            00019100
019200                                                                  00019200
019300      PERFORM 100-ACCUMULATE-PERIOD                               00019300
019400              VARYING WS-PERIOD-IDX FROM 1 BY 1                   00019400
019500              UNTIL WS-PERIOD-IDX > 3.                            00019500
019600                                                                  00019600
019700      CLOSE REPORT-OUT.                                           00019700
019800      GOBACK.                                                     00019800
019900                                                                  00019900
020000  100-ACCUMULATE-PERIOD.                                          00020000
020100      MOVE +0  TO WS-TOTAL-CREDIT.                                00020100
020200      MOVE +0  TO WS-TOTAL-DEBIT.                                 00020200
020300      MOVE +0  TO WS-RECS-IN-PERIOD.                              00020300
020400      MOVE 'N' TO WS-TRANREG-EOF.                                 00020400
020500                                                                  00020500
020600      OPEN INPUT TRANS-REGISTER.                                  00020600
020700      IF WS-TRANREG-STATUS NOT = '00'                             00020700
020800          DISPLAY 'ERROR OPENING TRANS-REGISTER.  RC: '           00020800
020900                  WS-TRANREG-STATUS                               00020900
021000          MOVE 16 TO RETURN-CODE                                  00021000
021100          MOVE 'Y' TO WS-TRANREG-EOF                              00021100
021200      END-IF.                                                     00021200
021300                                                                  00021300
021400      PERFORM 110-READ-REGISTER                                   00021400
021500              UNTIL WS-TRANREG-EOF = 'Y'.                         00021500
021600                                                                  00021600
021700      CLOSE TRANS-REGISTER.                                       00021700
021800      PERFORM 800-WRITE-PERIOD-REPORT.                            00021800
021900                                                                  00021900
022000  110-READ-REGISTER.                                              00022000
022100      READ TRANS-REGISTER                                         00022100
022200        AT END MOVE 'Y' TO WS-TRANREG-EOF.                        00022200
022300      IF WS-TRANREG-EOF NOT = 'Y'                                 00022300
022400          PERFORM 120-TEST-PERIOD-WINDOW                          00022400
022500          IF WS-IN-WINDOW = 'Y'                                   00022500
022600              PERFORM 130-ADD-TO-PERIOD-TOTALS THRU 130-EXIT      00022600
022700          END-IF                                                  00022700
022800      END-IF.                                                     00022800
022900                                                                  00022900
023000  120-TEST-PERIOD-WINDOW.                                         00023000
023100      MOVE 'N' TO WS-IN-WINDOW.                                   00023100
023200      IF TRANREG-DATE NOT < WS-PERIOD-START (WS-PERIOD-IDX)       00023200
023300         AND TRANREG-DATE NOT > CURRENT-DATE-R                    00023300
023400          MOVE 'Y' TO WS-IN-WINDOW                                00023400
023500      END-IF.                                                     00023500
023600                                                                  00023600
023700  130-ADD-TO-PERIOD-TOTALS.                                       00023700
023800      ADD +1 TO WS-RECS-IN-PERIOD.                                00023800
023900      IF TRANREG-TYPE-CREDIT                                      00023900
024000          ADD TRANREG-CONVERTED-AMOUNT TO WS-TOTAL-CREDIT         00024000
024100          GO TO 130-EXIT                                          00024100
024200      END-IF.                                                     00024200
024300      IF TRANREG-TYPE-DEBIT                                       00024300
024400          ADD TRANREG-CONVERTED-AMOUNT TO WS-TOTAL-DEBIT          00024400
024500      END-IF.                                                     00024500
024600                                                                  00024600
024700  130-EXIT.                                                       00024700
024800      EXIT.                                                       00024800
024900                                                                  00024900
025000  700-COMPUTE-PERIOD-WINDOW.                                      00025000
025100      EVALUATE WS-PERIOD-IDX                                      00025100
025200          WHEN 1  PERFORM 710-COMPUTE-WEEKLY-START                00025200
025300          WHEN 2  PERFORM 720-COMPUTE-MONTHLY-START               00025300
025400          WHEN 3  PERFORM 730-COMPUTE-YEARLY-START                00025400
025500          WHEN OTHER                                              00025500
025600              DISPLAY 'KRRPT020 - UNRECOGNIZED PERIOD INDEX'      00025600
025700              MOVE 16 TO RETURN-CODE                              00025700
025800      END-EVALUATE.                                               00025800
025900                                                                  00025900
026000  710-COMPUTE-WEEKLY-START.                                       00026000
026100      MOVE CURRENT-DATE-R TO WS-WORK-DATE.                        00026100
026200      IF WS-WORK-DD > 7                                           00026200
026300          SUBTRACT 7 FROM WS-WORK-DD                              00026300
026400      ELSE                                                        00026400
026500          PERFORM 740-BORROW-DAYS                                 00026500
026600      END-IF.                                                     00026600
026700      MOVE WS-WORK-DATE TO WS-PERIOD-START (WS-PERIOD-IDX).       00026700
026800                                                                  00026800
026900  720-COMPUTE-MONTHLY-START.                                      00026900
027000      MOVE CURRENT-DATE-R TO WS-WORK-DATE.                        00027000
027100      SUBTRACT 1 FROM WS-WORK-MM.                                 00027100
027200      IF WS-WORK-MM = 0                                           00027200
027300          MOVE 12 TO WS-WORK-MM                                   00027300
027400          SUBTRACT 1 FROM WS-WORK-CCYY                            00027400
027500      END-IF.                                                     00027500
027600      PERFORM 750-GET-DAYS-IN-MONTH THRU 750-EXIT.                00027600
027700      IF WS-WORK-DD > WS-PRIOR-MONTH-DAYS                         00027700
027800          MOVE WS-PRIOR-MONTH-DAYS TO WS-WORK-DD                  00027800
027900      END-IF.                                                     00027900
028000      MOVE WS-WORK-DATE TO WS-PERIOD-START (WS-PERIOD-IDX).       00028000
028100                                                                  00028100
028200  730-COMPUTE-YEARLY-START.                                       00028200
028300      MOVE CURRENT-DATE-R TO WS-WORK-DATE.                        00028300
028400      SUBTRACT 1 FROM WS-WORK-CCYY.                               00028400
028500      IF WS-WORK-MM = 02 AND WS-WORK-DD = 29                      00028500
028600          PERFORM 760-TEST-LEAP-YEAR                              00028600
028700          IF NOT WS-IS-LEAP-YEAR                                  00028700
028800              MOVE 28 TO WS-WORK-DD                               00028800
028900          END-IF                                                  00028900
029000      END-IF.                                                     00029000
029100      MOVE WS-WORK-DATE TO WS-PERIOD-START (WS-PERIOD-IDX).       00029100
029200                                                                  00029200
029300  740-BORROW-DAYS.                                                00029300
029400      SUBTRACT 1 FROM WS-WORK-MM.                                 00029400
029500      IF WS-WORK-MM = 0                                           00029500
029600          MOVE 12 TO WS-WORK-MM                                   00029600
029700          SUBTRACT 1 FROM WS-WORK-CCYY                            00029700
029800      END-IF.                                                     00029800
029900      PERFORM 750-GET-DAYS-IN-MONTH THRU 750-EXIT.                00029900
030000      ADD WS-PRIOR-MONTH-DAYS TO WS-WORK-DD.                      00030000
030100      SUBTRACT 7 FROM WS-WORK-DD.                                 00030100
030200                                                                  00030200
030300  750-GET-DAYS-IN-MONTH.                                          00030300
030400      SET WS-MONTH-IDX TO WS-WORK-MM.                             00030400
030500      MOVE WS-MONTH-DAYS (WS-MONTH-IDX) TO WS-PRIOR-MONTH-DAYS.   00030500
030600      IF WS-WORK-MM NOT = 02                                      00030600
030700          GO TO 750-EXIT                                          00030700
030800      END-IF.                                                     00030800
030900      PERFORM 760-TEST-LEAP-YEAR.                                 00030900
031000      IF WS-IS-LEAP-YEAR                                          00031000
031100          MOVE 29 TO WS-PRIOR-MONTH-DAYS                          00031100
031200      END-IF.                                                     00031200
031300                                                                  00031300
031400  750-EXIT.                                                       00031400
031500      EXIT.                                                       00031500
031600                                                                  00031600
031700  760-TEST-LEAP-YEAR.                                             00031700
031800      MOVE 'N' TO WS-LEAP-YEAR-FLAG.                              00031800
031900      DIVIDE WS-WORK-CCYY BY 4 GIVING WS-LEAP-QUOTIENT            00031900
032000              REMAINDER WS-LEAP-REMAINDER.                        00032000
032100      IF WS-LEAP-REMAINDER = 0                                    00032100
032200          MOVE 'Y' TO WS-LEAP-YEAR-FLAG                           00032200
032300          DIVIDE WS-WORK-CCYY BY 100 GIVING WS-LEAP-QUOTIENT      00032300
032400                  REMAINDER WS-LEAP-REMAINDER                     00032400
032500          IF WS-LEAP-REMAINDER = 0                                00032500
032600              MOVE 'N' TO WS-LEAP-YEAR-FLAG                       00032600
032700              DIVIDE WS-WORK-CCYY BY 400 GIVING WS-LEAP-QUOTIENT  00032700
032800                      REMAINDER WS-LEAP-REMAINDER                 00032800
032900              IF WS-LEAP-REMAINDER = 0                            00032900
033000                  MOVE 'Y' TO WS-LEAP-YEAR-FLAG                   00033000
033100              END-IF                                              00033100
033200          END-IF                                                  00033200
033300      END-IF.                                                     00033300
033400                                                                  00033400
033500  800-WRITE-PERIOD-REPORT.                                        00033500
033600      COMPUTE WS-NET-FLOW = WS-TOTAL-CREDIT - WS-TOTAL-DEBIT.     00033600
033700                                                                  00033700
033800      MOVE WS-PERIOD-NAME (WS-PERIOD-IDX) TO RPT-HDR-PERIOD-NAME. 00033800
033900      MOVE CURRENT-CCYY TO RPT-HDR-CCYY.                          00033900
034000      MOVE CURRENT-MONTH TO RPT-HDR-MM.                           00034000
034100      MOVE CURRENT-DAY TO RPT-HDR-DD.                             00034100
034200      WRITE REPORT-LINE FROM RPT-HEADING-LINE                     00034200
034300              AFTER ADVANCING C01.                                00034300
034400      WRITE REPORT-LINE FROM RPT-COLUMN-HDR-LINE                  00034400
034500              AFTER ADVANCING 2 LINES.                            00034500
034600                                                                  00034600
034700      MOVE WS-PERIOD-NAME (WS-PERIOD-IDX) TO RPT-PERIOD.          00034700
034800      MOVE WS-TOTAL-CREDIT TO RPT-TOTAL-CREDIT.                   00034800
034900      MOVE WS-TOTAL-DEBIT  TO RPT-TOTAL-DEBIT.                    00034900
035000      MOVE WS-NET-FLOW     TO RPT-NET-FLOW.                       00035000
035100      WRITE REPORT-LINE FROM RPT-DETAIL-LINE                      00035100
035200              AFTER ADVANCING 1 LINE.                             00035200
