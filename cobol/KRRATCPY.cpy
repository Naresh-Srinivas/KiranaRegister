000100******************************************************************00000100
000200*                                                                 00000200
000300*        KRRATCPY  -  EXCHANGE RATE FILE RECORD LAYOUT            00000300
000400*                                                                 00000400
000500*        USED BY:  KRTRN010  (RATE-FILE FD)                       00000500
000600*                                                                 00000600
000700*        RATE-FILE IS A LINE SEQUENTIAL TEXT FILE SUPPLIED BY     00000700
000800*        TREASURY EACH MORNING - KEPT AS PLAIN DISPLAY, NOT       00000800
000900*        PACKED, SO THE OPS DESK CAN EYEBALL/EDIT IT WITH A       00000900
001000*        TEXT EDITOR IF A RATE LOOKS WRONG.  SEE KRRATTBL FOR     00001000
001100*        THE IN-STORAGE TABLE THIS FEEDS.                         00001100
001200*                                                                 00001200
001300*        11/03/91  RBW  ORIGINAL LAYOUT - REQ TKT RG-0114         00001300
001400******************************************************************00001400
001500                                                                  00001500
001600 01  RATE-FILE-REC.                                               00001600
001700     05  RATE-CURRENCY              PIC X(03).                    00001700
001800     05  FILLER                     PIC X(01)  VALUE SPACE.       00001800
001900     05  RATE-VALUE                 PIC 9(05)V9(06).              00001900
002000     05  FILLER                     PIC X(05)  VALUE SPACES.      00002000
002100                                                                  00002100
