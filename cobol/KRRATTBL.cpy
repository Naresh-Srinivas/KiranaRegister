000100******************************************************************00000100
000200*                                                                 00000200
000300*        KRRATTBL  -  IN-STORAGE EXCHANGE RATE TABLE              00000300
000400*                                                                 00000400
000500*        USED BY:  KRTRN010  (WORKING-STORAGE, LOADED FROM        00000500
000600*                  RATE-FILE)                                     00000600
000700*                  KRFXR040  (LINKAGE SECTION, PASSED BY          00000700
000800*                  REFERENCE FROM KRTRN010)                       00000800
000900*                                                                 00000900
001000*        TABLE IS SEARCHED BY PERFORM VARYING, NOT BY SEARCH -    00001000
001100*        THIS SHOP HAS NEVER USED SEARCH/SEARCH ALL.              00001100
001200*                                                                 00001200
001300*        11/03/91  RBW  ORIGINAL LAYOUT - REQ TKT RG-0114         00001300
001400*        06/21/96  JFT  RAISED TABLE SIZE 25 TO 50 ENTRIES -      00001400
001500*                  MORE CURRENCIES ADDED TO TREASURY FEED         00001500
001600******************************************************************00001600
001700                                                                  00001700
001800 01  WS-RATE-TABLE.                                               00001800
001900     05  WS-RATE-COUNT              PIC S9(04)  COMP  VALUE 0.    00001900
002000     05  WS-RATE-ENTRY  OCCURS 50 TIMES                           00002000
002100                        INDEXED BY WS-RATE-IDX.                   00002100
002200         10  WS-RATE-CODE           PIC X(03).                    00002200
002300         10  WS-RATE-AMT            PIC S9(05)V9(06) COMP-3.      00002300
002400     05  WS-RATE-TABLE-FILL         PIC X(02)  VALUE SPACES.      00002400
002500                                                                  00002500
