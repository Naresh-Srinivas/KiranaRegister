000100******************************************************************00000100
000200*                                                                 00000200
000300*       KRTRNCPY  -  TRANSACTION / REGISTER RECORD LAYOUT         00000300
000400*                                                                 00000400
000500*       USED BY:  KRTRN010  (TRANS-IN, TRANS-REGISTER-IN AND      00000500
000600*                 TRANS-REGISTER-OUT FDs)                         00000600
000700*                 KRRPT020  (TRANS-REGISTER FD, input side)       00000700
000800*                                                                 00000800
000900*       ONE PHYSICAL LAYOUT, THREE 01-NAMES, PULLED IN BY         00000900
001000*       REPLACING ==:TAG:==  THE SAME WAY CUSTCOPY WAS PULLED     00001000
001100*       IN UNDER CSTOUT- / WS-CUST- IN THE OLD SAM1 PROGRAM.      00001100
001200*                                                                 00001200
001300*       AMOUNT FIELDS ARE COMP-3 - THIS SHOP HAS NEVER KEPT       00001300
001400*       MONEY AS ZONED DISPLAY IN A REGISTER RECORD.              00001400
001500*                                                                 00001500
001600*       WHO-ENTERED-IT (ADMIN VS CLERK) IS NOT CARRIED ON THE     00001600
001700*       RECORD - IT IS A PROPERTY OF THE RUN, NOT THE DATA.       00001700
001800*       SEE UPSI-0 IN KRTRN010'S SPECIAL-NAMES.                   00001800
001900*                                                                 00001900
002000*       A TRANS-IN RECORD CARRYING TYPE 'DELETE' AGAINST AN       00002000
002100*       ID ALREADY IN THE REGISTER REMOVES THAT ENTRY - SEE       00002100
002200*       KRTRNTBL AND 150-FIND-TRAN-BY-ID IN KRTRN010.             00002200
002300*                                                                 00002300
002400*       09/14/91  RBW  ORIGINAL LAYOUT - REQ TKT RG-0114          00002400
002500*       03/02/93  RBW  ADDED TRAILING FILLER SPARE BYTE - REQ     00002500
002600*                 TKT RG-0177                                     00002600
002700*       11/12/03  DWK  DROPPED THE SPARE BYTE - FEED VENDOR'S     00002700
002800*                 INTERFACE SPEC CALLS FOR A FLAT 43-BYTE         00002800
002900*                 RECORD, NOT 44 - REQ TKT RG-0330                00002900
003000*       11/12/03  TDM  ADDED THE DELETE 88-LEVEL SO A TRANS-IN    00003000
003100*                 RECORD CAN RETIRE A REGISTER ENTRY - REQ TKT    00003100
003200*                 RG-0330                                         00003200
003300******************************************************************00003300
003400                                                                  00003400
003500  01  :TAG:-REC.                                                  00003500
003600      05  :TAG:-ID                   PIC X(12).                   00003600
003700      05  :TAG:-DATE                 PIC 9(08).                   00003700
003800          88  :TAG:-DATE-NOT-ENTERED  VALUE ZEROS.                00003800
003900      05  :TAG:-DATE-R REDEFINES :TAG:-DATE.                      00003900
004000          10  :TAG:-DATE-CCYY         PIC 9(04).                  00004000
004100          10  :TAG:-DATE-MM           PIC 9(02).                  00004100
004200          10  :TAG:-DATE-DD           PIC 9(02).                  00004200
004300      05  :TAG:-CURRENCY-CODE        PIC X(03).                   00004300
004400      05  :TAG:-ORIGINAL-AMOUNT      PIC S9(11)V99 COMP-3.        00004400
004500      05  :TAG:-CONVERTED-AMOUNT     PIC S9(11)V99 COMP-3.        00004500
004600      05  :TAG:-TYPE                 PIC X(06).                   00004600
004700          88  :TAG:-TYPE-CREDIT       VALUE 'CREDIT'.             00004700
004800          88  :TAG:-TYPE-DEBIT        VALUE 'DEBIT '.             00004800
004900          88  :TAG:-TYPE-DELETE       VALUE 'DELETE'.             00004900
005000                                                                  00005000
