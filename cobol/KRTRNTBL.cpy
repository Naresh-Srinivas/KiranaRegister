000100******************************************************************00000100
000200*                                                                 00000200
000300*       KRTRNTBL  -  IN-STORAGE TRANSACTION REGISTER TABLE        00000300
000400*                                                                 00000400
000500*       USED BY:  KRTRN010  (WORKING-STORAGE, LOADED FROM         00000500
000600*                 TRANS-REGISTER-IN, REWRITTEN TO                 00000600
000700*                 TRANS-REGISTER-OUT AFTER TRANS-IN IS APPLIED)   00000700
000800*                                                                 00000800
000900*       A TRANS-IN RECORD WHOSE ID IS ALREADY ON THE TABLE IS     00000900
001000*       AN UPDATE OF THAT ROW; AN ID NOT ON THE TABLE IS ADDED    00001000
001100*       AS A NEW ROW.  TRANS-TYPE OF 'DELETE' AGAINST A ROW       00001100
001200*       ALREADY ON THE TABLE MARKS IT DELETED - SEE 88-LEVEL      00001200
001300*       TRANREG-TYPE-DELETE IN KRTRNCPY.                          00001300
001400*                                                                 00001400
001500*       TABLE IS SEARCHED BY PERFORM VARYING, NOT BY SEARCH -     00001500
001600*       THIS SHOP HAS NEVER USED SEARCH/SEARCH ALL.               00001600
001700*                                                                 00001700
001800*       A ROW MARKED DELETED IS SKIPPED WHEN THE REGISTER IS      00001800
001900*       COPIED FORWARD - THE ROW ITSELF IS NOT REMOVED FROM       00001900
002000*       THE TABLE UNTIL THE RUN ENDS.                             00002000
002100*                                                                 00002100
002200*       11/12/03  TDM  ORIGINAL LAYOUT - REQ TKT RG-0330          00002200
002300******************************************************************00002300
002400                                                                  00002400
002500  01  WS-TRAN-TABLE.                                              00002500
002600      05  WS-TRAN-COUNT             PIC S9(05) COMP VALUE 0.      00002600
002700      05  WS-TRAN-ENTRY  OCCURS 1000 TIMES                        00002700
002800                         INDEXED BY WS-TRAN-IDX.                  00002800
002900          10  WS-TRAN-ID            PIC X(12).                    00002900
003000          10  WS-TRAN-DATE          PIC 9(08).                    00003000
003100          10  WS-TRAN-CURRENCY-CODE PIC X(03).                    00003100
003200          10  WS-TRAN-ORIGINAL-AMOUNT                             00003200
003300                                    PIC S9(11)V99 COMP-3.         00003300
003400          10  WS-TRAN-CONVERTED-AMOUNT                            00003400
003500                                    PIC S9(11)V99 COMP-3.         00003500
003600          10  WS-TRAN-TYPE          PIC X(06).                    00003600
003700          10  WS-TRAN-DEL-FLAG      PIC X(01)  VALUE 'N'.         00003700
003800              88  WS-TRAN-IS-DELETED VALUE 'Y'.                   00003800
003900      05  WS-TRAN-TABLE-FILL        PIC X(02)  VALUE SPACES.      00003900
004000                                                                  00004000
