000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN RETAIL SYSTEMS        00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM :  KRUSR030                                             00000500
000600*                                                                 00000600
000700* AUTHOR  :  D W KANE                                             00000700
000800*                                                                 00000800
000900* MAINTAINS THE STORE USER MASTER - LOADS THE CURRENT MASTER      00000900
001000* INTO A TABLE, APPLIES ADD/UPDATE/DELETE TRANSACTIONS AGAINST    00001000
001100* IT, THEN COPIES THE SURVIVING ROWS FORWARD TO A NEW MASTER.     00001100
001200* USER-MASTER IS NOT KEPT SORTED OR INDEXED - IT IS SMALL         00001200
001300* ENOUGH TO HOLD WHOLE IN STORAGE FOR THE RUN (SEE KRUSRTBL).     00001300
001400* OPERATOR SETS UPSI-1 IN THE JCL TO GET THE PER-REJECT TRACE     00001400
001500* LINE ON THE JOB LOG - NORMALLY LEFT OFF, THE STATS AT EOJ       00001500
001600* ARE ENOUGH FOR A CLEAN RUN.                                     00001600
001700*                                                                 00001700
001800******************************************************************00001800
001900* CHANGE LOG                                                      00001900
002000******************************************************************00002000
002100* 04/18/95  DWK  ORIGINAL PROGRAM - REQ TKT RG-0322               00002100
002200* 11/12/03  JFT  FOUND-IDX AND ROLE-UPPER MOVED TO 77-LEVELS PER  00002200
002300*           THE SECTION 4 CODING STANDARD; THE ADD/UPDATE/DELETE  00002300
002400*           PARAGRAPHS NOW GO TO THEIR OWN EXIT ON A REJECT       00002400
002500*           INSTEAD OF NESTING EACH EDIT INSIDE THE LAST -        00002500
002600*           REQ TKT RG-0332                                       00002600
002700                                                                  00002700
002800  IDENTIFICATION DIVISION.                                        00002800
002900  PROGRAM-ID.    KRUSR030.                                        00002900
003000  AUTHOR.        D W KANE.                                        00003000
003100  INSTALLATION.  MERIDIAN RETAIL SYSTEMS - BATCH.                 00003100
003200  DATE-WRITTEN.  04/18/95.                                        00003200
003300  DATE-COMPILED.                                                  00003300
003400  SECURITY.      NON-CONFIDENTIAL.                                00003400
003500******************************************************************00003500
003600  ENVIRONMENT DIVISION.                                           00003600
003700  CONFIGURATION SECTION.                                          00003700
003800  SOURCE-COMPUTER. IBM-390.                                       00003800
003900  OBJECT-COMPUTER. IBM-390.                                       00003900
004000  SPECIAL-NAMES.                                                  00004000
004100      UPSI-1 ON STATUS  IS VERBOSE-RUN                            00004100
004200                OFF STATUS IS QUIET-RUN.                          00004200
004300******************************************************************00004300
004400  INPUT-OUTPUT SECTION.                                           00004400
004500  FILE-CONTROL.                                                   00004500
004600                                                                  00004600
004700      SELECT USER-MASTER-IN  ASSIGN TO USRMSTI                    00004700
004800             ACCESS IS SEQUENTIAL                                 00004800
004900             FILE STATUS    IS WS-USRMSTI-STATUS.                 00004900
005000                                                                  00005000
005100      SELECT USER-MASTER-OUT ASSIGN TO USRMSTO                    00005100
005200             ACCESS IS SEQUENTIAL                                 00005200
005300             FILE STATUS    IS WS-USRMSTO-STATUS.                 00005300
005400                                                                  00005400
005500      SELECT USER-TRAN      ASSIGN TO USRTRAN                     00005500
005600             ACCESS IS SEQUENTIAL                                 00005600
005700             FILE STATUS    IS WS-USRTRAN-STATUS.                 00005700
005800                                                                  00005800
005900******************************************************************00005900
006000  DATA DIVISION.                                                  00006000
006100  FILE SECTION.                                                   00006100
006200                                                                  00006200
006300  FD  USER-MASTER-IN                                              00006300
006400      RECORDING MODE IS F.                                        00006400
006500  COPY KRUSRCPY REPLACING ==:TAG:== BY ==MSTRIN==.                00006500
006600                                                                  00006600
006700  FD  USER-MASTER-OUT                                             00006700
006800      RECORDING MODE IS F.                                        00006800
006900  COPY KRUSRCPY REPLACING ==:TAG:== BY ==MSTROUT==.               00006900
007000                                                                  00007000
007100  FD  USER-TRAN                                                   00007100
007200      RECORDING MODE IS F.                                        00007200
007300  COPY KRUSRTRN.                                                  00007300
007400                                                                  00007400
007500******************************************************************00007500
007600  WORKING-STORAGE SECTION.                                        00007600
007700******************************************************************00007700
007800*                                                                 00007800
007900  01  SYSTEM-DATE-AND-TIME.                                       00007900
008000      05  CURRENT-DATE.                                           00008000
008100          10  CURRENT-CCYY        PIC 9(04).                      00008100
008200          10  CURRENT-MONTH       PIC 9(02).                      00008200
008300          10  CURRENT-DAY         PIC 9(02).                      00008300
008400      05  CURRENT-DATE-R REDEFINES CURRENT-DATE PIC 9(08).        00008400
008500*                                                                 00008500
008600  COPY KRUSRTBL.                                                  00008600
008700*                                                                 00008700
008800  77  WS-FOUND-IDX             PIC S9(04) COMP VALUE 0.           00008800
008900  77  WS-ROLE-UPPER            PIC X(10) VALUE SPACES.            00008900
009000*                                                                 00009000
009100  01  WS-FIELDS.                                                  00009100
009200      05  WS-USRMSTI-STATUS       PIC X(02) VALUE SPACES.         00009200
009300      05  WS-USRMSTO-STATUS       PIC X(02) VALUE SPACES.         00009300
009400      05  WS-USRTRAN-STATUS       PIC X(02) VALUE SPACES.         00009400
009500      05  WS-MSTRIN-EOF           PIC X(01) VALUE 'N'.            00009500
009600      05  WS-UTRAN-EOF            PIC X(01) VALUE 'N'.            00009600
009700      05  WS-UTRAN-OK             PIC X(01) VALUE 'N'.            00009700
009800      05  WS-UTRAN-REASON         PIC X(40) VALUE SPACES.         00009800
009900*                                                                 00009900
010000  01  REPORT-TOTALS.                                              00010000
010100      05  NUM-ADD-REQUESTS        PIC S9(09) COMP-3 VALUE +0.     00010100
010200      05  NUM-ADD-PROCESSED       PIC S9(09) COMP-3 VALUE +0.     00010200
010300      05  NUM-UPDATE-REQUESTS     PIC S9(09) COMP-3 VALUE +0.     00010300
010400      05  NUM-UPDATE-PROCESSED    PIC S9(09) COMP-3 VALUE +0.     00010400
010500      05  NUM-DELETE-REQUESTS     PIC S9(09) COMP-3 VALUE +0.     00010500
010600      05  NUM-DELETE-PROCESSED    PIC S9(09) COMP-3 VALUE +0.     00010600
010700*                                                                 00010700
010800  01  WS-DISPLAY-LINE.                                            00010800
010900      05  FILLER                  PIC X(22)                       00010900
011000                  VALUE 'USER TRAN REJECTED - '.                  00011000
011100      05  WS-DISP-UTRAN-ID        PIC X(12) VALUE SPACES.         00011100
011200      05  FILLER                  PIC X(04) VALUE ' -- '.         00011200
011300      05  WS-DISP-REASON          PIC X(40) VALUE SPACES.         00011300
011400      05  FILLER                  PIC X(54) VALUE SPACES.         00011400
011500******************************************************************00011500
011600  PROCEDURE DIVISION.                                             00011600
011700******************************************************************00011700
011800                                                                  00011800
011900  000-MAIN.                                                       00011900
012000      ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                     00012000
012100      DISPLAY 'KRUSR030 STARTED - RUN DATE: ' CURRENT-DATE-R.     00012100
012200                                                                  00012200
012300      PERFORM 700-OPEN-FILES.                                     00012300
012400      PERFORM 710-LOAD-USER-MASTER                                00012400
012500              UNTIL WS-MSTRIN-EOF = 'Y'.                          00012500
012600                                                                  00012600
012700      PERFORM 100-PROCESS-USER-TRAN                               00012700
012800              UNTIL WS-UTRAN-EOF = 'Y'.                           00012800
012900                                                                  00012900
013000      PERFORM 800-WRITE-USER-MASTER                               00013000
013100              VARYING WS-USER-IDX FROM 1 BY 1                     00013100
013200              UNTIL WS-USER-IDX > WS-USER-COUNT.                  00013200
013300                                                                  00013300
013400      PERFORM 850-DISPLAY-USER-STATS.                             00013400
013500      PERFORM 790-CLOSE-FILES.                                    00013500
013600                                                                  00013600
013700      GOBACK.                                                     00013700
013800                                                                  00013800
013900  100-PROCESS-USER-TRAN.                                          00013900
014000      PERFORM 110-READ-USER-TRAN.                                 00014000
014100      IF WS-UTRAN-EOF NOT = 'Y'                                   00014100
014200          MOVE 'Y'    TO WS-UTRAN-OK                              00014200
014300          MOVE SPACES TO WS-UTRAN-REASON                          00014300
014400          EVALUATE TRUE                                           00014400
014500              WHEN UTRAN-ACTION-ADD                               00014500
014600                  ADD +1 TO NUM-ADD-REQUESTS                      00014600
014700                  PERFORM 210-PROCESS-USER-ADD THRU 210-EXIT      00014700
014800                  IF WS-UTRAN-OK = 'Y'                            00014800
014900                      ADD +1 TO NUM-ADD-PROCESSED                 00014900
015000                  END-IF                                          00015000
015100              WHEN UTRAN-ACTION-UPDATE                            00015100
015200                  ADD +1 TO NUM-UPDATE-REQUESTS                   00015200
015300                  PERFORM 200-PROCESS-USER-UPDATE THRU 200-EXIT   00015300
015400                  IF WS-UTRAN-OK = 'Y'                            00015400
015500                      ADD +1 TO NUM-UPDATE-PROCESSED              00015500
015600                  END-IF                                          00015600
015700              WHEN UTRAN-ACTION-DELETE                            00015700
015800                  ADD +1 TO NUM-DELETE-REQUESTS                   00015800
015900                  PERFORM 220-PROCESS-USER-DELETE THRU 220-EXIT   00015900
016000                  IF WS-UTRAN-OK = 'Y'                            00016000
016100                      ADD +1 TO NUM-DELETE-PROCESSED              00016100
016200                  END-IF                                          00016200
016300              WHEN OTHER                                          00016300
016400                  MOVE 'N' TO WS-UTRAN-OK                         00016400
016500                  MOVE 'UNRECOGNIZED ACTION CODE'                 00016500
016600                              TO WS-UTRAN-REASON                  00016600
016700          END-EVALUATE                                            00016700
016800          IF WS-UTRAN-OK NOT = 'Y'                                00016800
016900              PERFORM 299-REJECT-USER-TRAN                        00016900
017000          END-IF                                                  00017000
017100      END-IF.                                                     00017100
017200                                                                  00017200
017300  110-READ-USER-TRAN.                                             00017300
017400      READ USER-TRAN                                              00017400
017500        AT END MOVE 'Y' TO WS-UTRAN-EOF.                          00017500
017600                                                                  00017600
017700  200-PROCESS-USER-UPDATE.                                        00017700
017800      PERFORM 230-FIND-USER-BY-ID THRU 230-EXIT.                  00017800
017900      IF WS-FOUND-IDX = 0                                         00017900
018000          MOVE 'N' TO WS-UTRAN-OK                                 00018000
018100          MOVE 'NO SUCH USER ID ON MASTER' TO WS-UTRAN-REASON     00018100
018200          GO TO 200-EXIT                                          00018200
018300      END-IF.                                                     00018300
018400      MOVE SPACES TO WS-ROLE-UPPER.                               00018400
018500      MOVE UTRAN-ROLE TO WS-ROLE-UPPER.                           00018500
018600      INSPECT WS-ROLE-UPPER                                       00018600
018700              CONVERTING 'abcdefghijklmnopqrstuvwxyz'             00018700
018800                      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.            00018800
018900      IF WS-ROLE-UPPER NOT = 'ADMIN     '                         00018900
019000         AND WS-ROLE-UPPER NOT = 'EMPLOYEE  '                     00019000
019100          MOVE 'N' TO WS-UTRAN-OK                                 00019100
019200          MOVE 'ROLE MUST BE ADMIN OR EMPLOYEE'                   00019200
019300                      TO WS-UTRAN-REASON                          00019300
019400          GO TO 200-EXIT                                          00019400
019500      END-IF.                                                     00019500
019600      SET WS-USER-IDX TO WS-FOUND-IDX.                            00019600
019700      MOVE UTRAN-NAME  TO WS-USER-NAME (WS-USER-IDX).             00019700
019800      MOVE UTRAN-LOGIN TO WS-USER-LOGIN (WS-USER-IDX).            00019800
019900      MOVE WS-ROLE-UPPER TO WS-USER-ROLE (WS-USER-IDX).           00019900
020000                                                                  00020000
020100  200-EXIT.                                                       00020100
020200      EXIT.                                                       00020200
020300                                                                  00020300
020400  210-PROCESS-USER-ADD.                                           00020400
020500      MOVE 'Y' TO WS-UTRAN-OK.                                    00020500
020600      IF UTRAN-LOGIN = SPACES                                     00020600
020700          MOVE 'N' TO WS-UTRAN-OK                                 00020700
020800          MOVE 'USERNAME MUST NOT BE BLANK' TO WS-UTRAN-REASON    00020800
020900          GO TO 210-EXIT                                          00020900
021000      END-IF.                                                     00021000
021100      PERFORM 240-FIND-USER-BY-LOGIN THRU 240-EXIT.               00021100
021200      IF WS-FOUND-IDX NOT = 0                                     00021200
021300          MOVE 'N' TO WS-UTRAN-OK                                 00021300
021400          MOVE 'DUPLICATE USERNAME ON ADD'                        00021400
021500                      TO WS-UTRAN-REASON                          00021500
021600          GO TO 210-EXIT                                          00021600
021700      END-IF.                                                     00021700
021800      PERFORM 215-EDIT-ADD-ROLE.                                  00021800
021900      IF WS-UTRAN-OK = 'Y'                                        00021900
022000          PERFORM 216-STORE-NEW-USER                              00022000
022100      END-IF.                                                     00022100
022200                                                                  00022200
022300  210-EXIT.                                                       00022300
022400      EXIT.                                                       00022400
022500                                                                  00022500
022600  215-EDIT-ADD-ROLE.                                              00022600
022700      MOVE SPACES TO WS-ROLE-UPPER.                               00022700
022800      MOVE UTRAN-ROLE TO WS-ROLE-UPPER.                           00022800
022900      INSPECT WS-ROLE-UPPER                                       00022900
023000              CONVERTING 'abcdefghijklmnopqrstuvwxyz'             00023000
023100                      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.            00023100
023200      IF WS-ROLE-UPPER NOT = 'ADMIN     '                         00023200
023300         AND WS-ROLE-UPPER NOT = 'EMPLOYEE  '                     00023300
023400          MOVE 'N' TO WS-UTRAN-OK                                 00023400
023500          MOVE 'ROLE MUST BE ADMIN OR EMPLOYEE'                   00023500
023600                      TO WS-UTRAN-REASON                          00023600
023700      END-IF.                                                     00023700
023800                                                                  00023800
023900  216-STORE-NEW-USER.                                             00023900
024000      ADD +1 TO WS-USER-COUNT.                                    00024000
024100      SET WS-USER-IDX TO WS-USER-COUNT.                           00024100
024200      MOVE UTRAN-ID      TO WS-USER-ID      (WS-USER-IDX).        00024200
024300      MOVE UTRAN-NAME    TO WS-USER-NAME    (WS-USER-IDX).        00024300
024400      MOVE UTRAN-LOGIN   TO WS-USER-LOGIN   (WS-USER-IDX).        00024400
024500      MOVE WS-ROLE-UPPER TO WS-USER-ROLE    (WS-USER-IDX).        00024500
024600      MOVE 'N'           TO WS-USER-DEL-FLAG (WS-USER-IDX).       00024600
024700                                                                  00024700
024800  220-PROCESS-USER-DELETE.                                        00024800
024900      PERFORM 230-FIND-USER-BY-ID THRU 230-EXIT.                  00024900
025000      IF WS-FOUND-IDX = 0                                         00025000
025100          MOVE 'N' TO WS-UTRAN-OK                                 00025100
025200          MOVE 'NO SUCH USER ID ON MASTER' TO WS-UTRAN-REASON     00025200
025300          GO TO 220-EXIT                                          00025300
025400      END-IF.                                                     00025400
025500      SET WS-USER-IDX TO WS-FOUND-IDX.                            00025500
025600      MOVE 'Y' TO WS-USER-DEL-FLAG (WS-USER-IDX).                 00025600
025700                                                                  00025700
025800  220-EXIT.                                                       00025800
025900      EXIT.                                                       00025900
026000                                                                  00026000
026100  230-FIND-USER-BY-ID.                                            00026100
026200      MOVE 0 TO WS-FOUND-IDX.                                     00026200
026300      IF WS-USER-COUNT > 0                                        00026300
026400          PERFORM 235-CHECK-USER-ID-ENTRY                         00026400
026500                  VARYING WS-USER-IDX FROM 1 BY 1                 00026500
026600                  UNTIL WS-USER-IDX > WS-USER-COUNT               00026600
026700                     OR WS-FOUND-IDX NOT = 0                      00026700
026800      END-IF.                                                     00026800
026900                                                                  00026900
027000  230-EXIT.                                                       00027000
027100      EXIT.                                                       00027100
027200                                                                  00027200
027300  235-CHECK-USER-ID-ENTRY.                                        00027300
027400      IF WS-USER-ID (WS-USER-IDX) = UTRAN-ID                      00027400
027500         AND NOT WS-USER-IS-DELETED (WS-USER-IDX)                 00027500
027600          SET WS-FOUND-IDX TO WS-USER-IDX                         00027600
027700      END-IF.                                                     00027700
027800                                                                  00027800
027900  240-FIND-USER-BY-LOGIN.                                         00027900
028000      MOVE 0 TO WS-FOUND-IDX.                                     00028000
028100      IF WS-USER-COUNT > 0                                        00028100
028200          PERFORM 245-CHECK-USER-LOGIN-ENTRY                      00028200
028300                  VARYING WS-USER-IDX FROM 1 BY 1                 00028300
028400                  UNTIL WS-USER-IDX > WS-USER-COUNT               00028400
028500                     OR WS-FOUND-IDX NOT = 0                      00028500
028600      END-IF.                                                     00028600
028700                                                                  00028700
028800  240-EXIT.                                                       00028800
028900      EXIT.                                                       00028900
029000                                                                  00029000
029100  245-CHECK-USER-LOGIN-ENTRY.                                     00029100
029200      IF WS-USER-LOGIN (WS-USER-IDX) = UTRAN-LOGIN                00029200
029300         AND NOT WS-USER-IS-DELETED (WS-USER-IDX)                 00029300
029400          SET WS-FOUND-IDX TO WS-USER-IDX                         00029400
029500      END-IF.                                                     00029500
029600                                                                  00029600
029700  299-REJECT-USER-TRAN.                                           00029700
029800      IF VERBOSE-RUN                                              00029800
029900          MOVE UTRAN-ID        TO WS-DISP-UTRAN-ID                00029900
030000          MOVE WS-UTRAN-REASON TO WS-DISP-REASON                  00030000
030100          DISPLAY WS-DISPLAY-LINE                                 00030100
030200      END-IF.                                                     00030200
030300                                                                  00030300
030400  700-OPEN-FILES.                                                 00030400
030500      OPEN INPUT  USER-MASTER-IN                                  00030500
030600                  USER-TRAN                                       00030600
030700           OUTPUT USER-MASTER-OUT.                                00030700
030800      IF WS-USRMSTI-STATUS NOT = '00'                             00030800
030900          DISPLAY 'ERROR OPENING USER-MASTER-IN.  RC: '           00030900
031000                  WS-USRMSTI-STATUS                               00031000
031100          MOVE 16 TO RETURN-CODE                                  00031100
031200          MOVE 'Y' TO WS-MSTRIN-EOF                               00031200
031300          MOVE 'Y' TO WS-UTRAN-EOF                                00031300
031400      END-IF.                                                     00031400
031500      IF WS-USRTRAN-STATUS NOT = '00'                             00031500
031600          DISPLAY 'ERROR OPENING USER-TRAN.  RC: '                00031600
031700                  WS-USRTRAN-STATUS                               00031700
031800          MOVE 16 TO RETURN-CODE                                  00031800
031900          MOVE 'Y' TO WS-UTRAN-EOF                                00031900
032000      END-IF.                                                     00032000
032100      IF WS-USRMSTO-STATUS NOT = '00'                             00032100
032200          DISPLAY 'ERROR OPENING USER-MASTER-OUT.  RC: '          00032200
032300                  WS-USRMSTO-STATUS                               00032300
032400          MOVE 16 TO RETURN-CODE                                  00032400
032500          MOVE 'Y' TO WS-MSTRIN-EOF                               00032500
032600          MOVE 'Y' TO WS-UTRAN-EOF                                00032600
032700      END-IF.                                                     00032700
032800                                                                  00032800
032900  710-LOAD-USER-MASTER.                                           00032900
033000      READ USER-MASTER-IN                                         00033000
033100        AT END MOVE 'Y' TO WS-MSTRIN-EOF.                         00033100
033200      IF WS-MSTRIN-EOF NOT = 'Y'                                  00033200
033300          ADD +1 TO WS-USER-COUNT                                 00033300
033400          SET WS-USER-IDX TO WS-USER-COUNT                        00033400
033500          MOVE MSTRIN-ID    TO WS-USER-ID    (WS-USER-IDX)        00033500
033600          MOVE MSTRIN-NAME  TO WS-USER-NAME  (WS-USER-IDX)        00033600
033700          MOVE MSTRIN-LOGIN TO WS-USER-LOGIN (WS-USER-IDX)        00033700
033800          MOVE MSTRIN-ROLE  TO WS-USER-ROLE  (WS-USER-IDX)        00033800
033900          MOVE 'N'          TO WS-USER-DEL-FLAG (WS-USER-IDX)     00033900
034000      END-IF.                                                     00034000
034100                                                                  00034100
034200  790-CLOSE-FILES.                                                00034200
034300      CLOSE USER-MASTER-IN                                        00034300
034400            USER-TRAN                                             00034400
034500            USER-MASTER-OUT.                                      00034500
034600                                                                  00034600
034700  800-WRITE-USER-MASTER.                                          00034700
034800      IF NOT WS-USER-IS-DELETED (WS-USER-IDX)                     00034800
034900          MOVE WS-USER-ID    (WS-USER-IDX) TO MSTROUT-ID          00034900
035000          MOVE WS-USER-NAME  (WS-USER-IDX) TO MSTROUT-NAME        00035000
035100          MOVE WS-USER-LOGIN (WS-USER-IDX) TO MSTROUT-LOGIN       00035100
035200          MOVE WS-USER-ROLE  (WS-USER-IDX) TO MSTROUT-ROLE        00035200
035300          WRITE MSTROUT-REC                                       00035300
035400          IF WS-USRMSTO-STATUS NOT = '00'                         00035400
035500              DISPLAY 'I/O ERROR WRITING USER-MASTER-OUT.  RC: '  00035500
035600                      WS-USRMSTO-STATUS                           00035600
035700              MOVE 16 TO RETURN-CODE                              00035700
035800          END-IF                                                  00035800
035900      END-IF.                                                     00035900
036000                                                                  00036000
036100  850-DISPLAY-USER-STATS.                                         00036100
036200      DISPLAY 'USER ADDS    REQUESTED .: ' NUM-ADD-REQUESTS.      00036200
036300      DISPLAY 'USER ADDS    PROCESSED .: ' NUM-ADD-PROCESSED.     00036300
036400      DISPLAY 'USER UPDATES REQUESTED .: ' NUM-UPDATE-REQUESTS.   00036400
036500      DISPLAY 'USER UPDATES PROCESSED .: ' NUM-UPDATE-PROCESSED.  00036500
036600      DISPLAY 'USER DELETES REQUESTED .: ' NUM-DELETE-REQUESTS.   00036600
036700      DISPLAY 'USER DELETES PROCESSED .: ' NUM-DELETE-PROCESSED.  00036700
