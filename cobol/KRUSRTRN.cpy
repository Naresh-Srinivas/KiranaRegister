000100******************************************************************00000100
000200*                                                                 00000200
000300*        KRUSRTRN  -  USER MAINTENANCE TRANSACTION RECORD         00000300
000400*                                                                 00000400
000500*        USED BY:  KRUSR030  (USER-TRAN FD)                       00000500
000600*                                                                 00000600
000700*        ONE ACTION PER RECORD - ADD, UPDATE OR DELETE AGAINST    00000700
000800*        THE USER MASTER, KEYED BY UTRAN-ID.  ON UPDATE ONLY      00000800
000900*        UTRAN-NAME, UTRAN-LOGIN AND UTRAN-ROLE ARE CARRIED -     00000900
001000*        THE OTHER FIELDS ARE IGNORED.  ON ADD AND DELETE ALL     00001000
001100*        FIELDS EXCEPT UTRAN-ID ARE IGNORED FOR DELETE.           00001100
001200*                                                                 00001200
001300*        04/18/95  DWK  ORIGINAL LAYOUT - REQ TKT RG-0322         00001300
001400******************************************************************00001400
001500                                                                  00001500
001600  01  UTRAN-REC.                                                  00001600
001700      05  UTRAN-ACTION-CODE         PIC X(01).                    00001700
001800          88  UTRAN-ACTION-ADD       VALUE 'A'.                   00001800
001900          88  UTRAN-ACTION-UPDATE    VALUE 'U'.                   00001900
002000          88  UTRAN-ACTION-DELETE    VALUE 'D'.                   00002000
002100      05  UTRAN-ID                  PIC X(12).                    00002100
002200      05  UTRAN-NAME                PIC X(30).                    00002200
002300      05  UTRAN-LOGIN               PIC X(20).                    00002300
002400      05  UTRAN-ROLE                PIC X(10).                    00002400
002500      05  FILLER                    PIC X(07)  VALUE SPACES.      00002500
002600                                                                  00002600
