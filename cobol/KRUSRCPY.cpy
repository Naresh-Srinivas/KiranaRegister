000100******************************************************************00000100
000200*                                                                 00000200
000300*        KRUSRCPY  -  STORE USER MASTER RECORD LAYOUT             00000300
000400*                                                                 00000400
000500*        USED BY:  KRUSR030  (USER-MASTER-IN, USER-MASTER-OUT,    00000500
000600*                  WS-USER-REC WORKING COPY)                      00000600
000700*                                                                 00000700
000800*        PULLED IN TWICE BY REPLACING ==:TAG:==, SAME AS THE      00000800
000900*        OLD CUSTCOPY TECHNIQUE IN SAM1/SAM3ABND.                 00000900
001000*                                                                 00001000
001100*        PASSWORD HASHING IS HANDLED OUTSIDE THIS BATCH RUN -     00001100
001200*        NOT THIS PROGRAM'S JOB, SEE RUN BOOK RG-SEC-04.          00001200
001300*                                                                 00001300
001400*        02/11/92  RBW  ORIGINAL LAYOUT - REQ TKT RG-0121         00001400
001500*        08/19/98  JFT  Y2K - NO DATE FIELDS IN THIS RECORD,      00001500
001600*                  REVIEWED AND CLEARED PER Y2K AUDIT RG-Y2K-009  00001600
001700******************************************************************00001700
001800                                                                  00001800
001900 01  :TAG:-REC.                                                   00001900
002000     05  :TAG:-ID                   PIC X(12).                    00002000
002100     05  :TAG:-NAME                 PIC X(30).                    00002100
002200     05  :TAG:-LOGIN                PIC X(20).                    00002200
002300     05  :TAG:-ROLE                 PIC X(10).                    00002300
002400         88  :TAG:-ROLE-ADMIN        VALUE 'ADMIN     '.          00002400
002500         88  :TAG:-ROLE-EMPLOYEE     VALUE 'EMPLOYEE  '.          00002500
002600     05  :TAG:-ROLE-R REDEFINES :TAG:-ROLE.                       00002600
002700         10  :TAG:-ROLE-FIRST-CHAR  PIC X(01).                    00002700
002800         10  FILLER                 PIC X(09).                    00002800
003000                                                                  00003000
