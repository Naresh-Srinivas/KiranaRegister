000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN RETAIL SYSTEMS      * 00000200
000300* ALL RIGHTS RESERVED                                          *  00000300
000400******************************************************************00000400
000500* PROGRAM :  KRTRN010                                             00000500
000600*                                                                 00000600
000700* AUTHOR  :  R B WHITLOCK                                         00000700
000800*                                                                 00000800
000900* READS THE DAILY TREASURY RATE FEED INTO A TABLE, LOADS THE      00000900
001000* CURRENT TRANSACTION REGISTER INTO A TABLE, THEN READS THE       00001000
001100* PENDING TRANSACTION FILE AND POSTS EACH ENTRY AGAINST THE       00001100
001200* TABLE - A NEW TRANS-ID IS ADDED, AN ID ALREADY ON THE TABLE IS  00001200
001300* UPDATED, AND A TYPE OF 'DELETE' AGAINST AN ID ON THE TABLE      00001300
001400* RETIRES IT.  THE SURVIVING ROWS ARE THEN COPIED FORWARD TO A    00001400
001500* NEW TRANSACTION REGISTER.                                       00001500
001600*                                                                 00001600
001700* THIS RUN SERVICES EITHER AN ADMIN BATCH OR A CLERK (EMPLOYEE)   00001700
001800* BATCH - NEVER BOTH IN ONE RUN.  THE OPERATOR SETS UPSI-0 IN     00001800
001900* THE JCL TO SAY WHICH.  SEE UPSI-0 BELOW.                        00001900
002000*                                                                 00002000
002100******************************************************************00002100
002200*  CHANGE LOG                                                  *  00002200
002300******************************************************************00002300
002400* 09/14/91  RBW  ORIGINAL PROGRAM - PENDING TRANSACTIONS POST     00002400
002500*           TO REGISTER - REQ TKT RG-0114                         00002500
002600* 02/02/92  RBW  ADDED SEPARATE COUNT FOR UNKNOWN-CURRENCY        00002600
002700*           REJECTS - REQ TKT RG-0130                             00002700
002800* 11/18/93  JFT  CLERK VS ADMIN ENTRY RULE ADDED PER INTERNAL     00002800
002900*           AUDIT FINDING - REQ TKT RG-0190                       00002900
003000* 06/30/94  JFT  FIXED CONVERTED AMOUNT ROUNDING - WAS            00003000
003100*           TRUNCATING INSTEAD OF ROUNDING - REQ TKT RG-0210      00003100
003200* 01/05/95  RBW  RATE TABLE RAISED FROM 25 TO 50 ENTRIES -        00003200
003300*           REQ TKT RG-0114 FOLLOW-UP                             00003300
003400* 08/14/96  TDM  ADDED EOJ DISPLAY OF REJECT TOTALS BY REASON -   00003400
003500*           REQ TKT RG-0241                                       00003500
003600* 03/11/97  TDM  INR-SOURCE SHORTCUT (RATE FORCED TO 1.0000)      00003600
003700*           ADDED - REQ TKT RG-0255                               00003700
003800* 09/02/98  JFT  Y2K - REVIEWED, ALL DATES CARRIED CCYYMMDD,      00003800
003900*           NO 2-DIGIT YEAR MATH IN THIS PROGRAM - RG-Y2K-009     00003900
004000* 02/17/99  JFT  Y2K - RATE TABLE DATE STAMPS ARE COMMENTS        00004000
004100*           ONLY, NO RUNTIME IMPACT - CONFIRMED RG-Y2K-014        00004100
004200* 07/23/01  DWK  CONVERSION ARITHMETIC MOVED OUT TO THE SHOP'S    00004200
004300*           EXISTING KRFXR040 SUBROUTINE - REQ TKT RG-0301        00004300
004400* 04/09/03  DWK  UPSI-0 SWITCH ADDED FOR ADMIN/CLERK RUN MODE -   00004400
004500*           REQ TKT RG-0318                                       00004500
004600* 11/12/03  TDM  REGISTER WAS WRITE-ONLY - A TRANS-ID ALREADY IN  00004600
004700*           THE REGISTER HAD NO WAY TO BE CORRECTED OR REMOVED.   00004700
004800*           REGISTER IS NOW PRELOADED INTO A TABLE (SEE           00004800
004900*           KRTRNTBL), TRANS-IN POSTS AGAINST THE TABLE AS AN     00004900
005000*           ADD, UPDATE OR DELETE, AND THE SURVIVING ROWS ARE     00005000
005100*           REWRITTEN TO A NEW REGISTER - REQ TKT RG-0330         00005100
005200******************************************************************00005200
005300 IDENTIFICATION DIVISION.                                         00005300
005400 PROGRAM-ID.    KRTRN010.                                         00005400
005500 AUTHOR.        R B WHITLOCK.                                     00005500
005600 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - BATCH.                  00005600
005700 DATE-WRITTEN.  09/14/91.                                         00005700
005800 DATE-COMPILED.                                                   00005800
005900 SECURITY.      NON-CONFIDENTIAL.                                 00005900
006000******************************************************************00006000
006100 ENVIRONMENT DIVISION.                                            00006100
006200 CONFIGURATION SECTION.                                           00006200
006300 SOURCE-COMPUTER. IBM-390.                                        00006300
006400 OBJECT-COMPUTER. IBM-390.                                        00006400
006500 SPECIAL-NAMES.                                                   00006500
006600     UPSI-0 ON STATUS IS ADMIN-RUN                                00006600
006700               OFF STATUS IS CLERK-RUN.                           00006700
006800 INPUT-OUTPUT SECTION.                                            00006800
006900 FILE-CONTROL.                                                    00006900
007000                                                                  00007000
007100     SELECT RATE-FILE      ASSIGN TO RATEFILE                     00007100
007200            ORGANIZATION   IS LINE SEQUENTIAL                     00007200
007300            FILE STATUS    IS WS-RATEFILE-STATUS.                 00007300
007400                                                                  00007400
007500     SELECT TRANS-IN       ASSIGN TO TRANIN                       00007500
007600            ACCESS IS SEQUENTIAL                                  00007600
007700            FILE STATUS    IS WS-TRANIN-STATUS.                   00007700
007800                                                                  00007800
007900     SELECT TRANS-REGISTER-IN  ASSIGN TO TRANREGI                 00007900
008000            ACCESS IS SEQUENTIAL                                  00008000
008100            FILE STATUS    IS WS-TRANREGI-STATUS.                 00008100
008200                                                                  00008200
008300     SELECT TRANS-REGISTER-OUT ASSIGN TO TRANREGO                 00008300
008400            ACCESS IS SEQUENTIAL                                  00008400
008500            FILE STATUS    IS WS-TRANREGO-STATUS.                 00008500
008600                                                                  00008600
008700******************************************************************00008700
008800 DATA DIVISION.                                                   00008800
008900 FILE SECTION.                                                    00008900
009000                                                                  00009000
009100 FD  RATE-FILE                                                    00009100
009200     RECORDING MODE IS F.                                         00009200
009300 COPY KRRATCPY.                                                   00009300
009400                                                                  00009400
009500 FD  TRANS-IN                                                     00009500
009600     RECORDING MODE IS F.                                         00009600
009700 COPY KRTRNCPY REPLACING ==:TAG:== BY ==TRANIN==.                 00009700
009800                                                                  00009800
009900 FD  TRANS-REGISTER-IN                                            00009900
010000     RECORDING MODE IS F.                                         00010000
010100 COPY KRTRNCPY REPLACING ==:TAG:== BY ==TRANREGI==.               00010100
010200                                                                  00010200
010300 FD  TRANS-REGISTER-OUT                                           00010300
010400     RECORDING MODE IS F.                                         00010400
010500 COPY KRTRNCPY REPLACING ==:TAG:== BY ==TRANREGO==.               00010500
010600                                                                  00010600
010700******************************************************************00010700
010800 WORKING-STORAGE SECTION.                                         00010800
010900******************************************************************00010900
011000*                                                                 00011000
011100 01  SYSTEM-DATE-AND-TIME.                                        00011100
011200     05  CURRENT-DATE.                                            00011200
011300         10  CURRENT-CCYY        PIC 9(04).                       00011300
011400         10  CURRENT-MONTH       PIC 9(02).                       00011400
011500         10  CURRENT-DAY         PIC 9(02).                       00011500
011600     05  CURRENT-DATE-R REDEFINES CURRENT-DATE PIC 9(08).         00011600
011700     05  CURRENT-TIME.                                            00011700
011800         10  CURRENT-HOUR        PIC 9(02).                       00011800
011900         10  CURRENT-MINUTE      PIC 9(02).                       00011900
012000         10  CURRENT-SECOND      PIC 9(02).                       00012000
012100         10  CURRENT-HNDSEC      PIC 9(02).                       00012100
012200*                                                                 00012200
012300 COPY KRRATTBL.                                                   00012300
012400*                                                                 00012400
012500 COPY KRTRNTBL.                                                   00012500
012600*                                                                 00012600
012700 77  WS-FOUND-IDX             PIC S9(04) COMP VALUE 0.            00012700
012800*                                                                 00012800
012900 01  WS-FIELDS.                                                   00012900
013000     05  WS-RATEFILE-STATUS      PIC X(02) VALUE SPACES.          00013000
013100     05  WS-TRANIN-STATUS        PIC X(02) VALUE SPACES.          00013100
013200     05  WS-TRANREGI-STATUS      PIC X(02) VALUE SPACES.          00013200
013300     05  WS-TRANREGO-STATUS      PIC X(02) VALUE SPACES.          00013300
013400     05  WS-RATE-EOF             PIC X     VALUE 'N'.             00013400
013500     05  WS-TRANREGI-EOF         PIC X     VALUE 'N'.             00013500
013600     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             00013600
013700     05  WS-TRAN-OK              PIC X     VALUE 'N'.             00013700
013800     05  WS-CONV-OK              PIC X     VALUE 'N'.             00013800
013900     05  WS-CONV-MSG             PIC X(50) VALUE SPACES.          00013900
014000     05  WS-REJECT-REASON        PIC X(40) VALUE SPACES.          00014000
014100*                                                                 00014100
014200 01  WORK-VARIABLES.                                              00014200
014300     05  WS-SOURCE-CURR          PIC X(03) VALUE SPACES.          00014300
014400     05  WS-TARGET-CURR          PIC X(03) VALUE 'INR'.           00014400
014500     05  WS-CONV-RATE            PIC S9(03)V9(04) COMP-3.         00014500
014600     05  WS-TRAN-TYPE-UPPER      PIC X(06) VALUE SPACES.          00014600
014700*                                                                 00014700
014800 01  REPORT-TOTALS.                                               00014800
014900     05  NUM-TRAN-RECS           PIC S9(09) COMP-3 VALUE +0.      00014900
015000     05  NUM-TRAN-ACCEPTED       PIC S9(09) COMP-3 VALUE +0.      00015000
015100     05  NUM-TRAN-ADDED          PIC S9(09) COMP-3 VALUE +0.      00015100
015200     05  NUM-TRAN-UPDATED        PIC S9(09) COMP-3 VALUE +0.      00015200
015300     05  NUM-TRAN-DELETED        PIC S9(09) COMP-3 VALUE +0.      00015300
015400     05  NUM-TRAN-REJECTED       PIC S9(09) COMP-3 VALUE +0.      00015400
015500     05  NUM-REJ-ROLE            PIC S9(09) COMP-3 VALUE +0.      00015500
015600     05  NUM-REJ-CURRENCY        PIC S9(09) COMP-3 VALUE +0.      00015600
015700     05  NUM-REJ-TABLE-FULL      PIC S9(09) COMP-3 VALUE +0.      00015700
015800     05  NUM-REJ-NOT-FOUND       PIC S9(09) COMP-3 VALUE +0.      00015800
015900*                                                                 00015900
016000 01  WS-DISPLAY-LINE.                                             00016000
016100     05  FILLER                  PIC X(22)                        00016100
016200                 VALUE 'TRANS REJECTED - ID: '.                   00016200
016300     05  WS-DISP-TRAN-ID         PIC X(12) VALUE SPACES.          00016300
016400     05  FILLER                  PIC X(04) VALUE ' -- '.          00016400
016500     05  WS-DISP-REASON          PIC X(40) VALUE SPACES.          00016500
016600     05  FILLER                  PIC X(54) VALUE SPACES.          00016600
016700******************************************************************00016700
016800 PROCEDURE DIVISION.                                              00016800
016900******************************************************************00016900
017000                                                                  00017000
017100 000-MAIN.                                                        00017100
017200     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00017200
017300     ACCEPT CURRENT-TIME FROM TIME.                               00017300
017400     IF ADMIN-RUN                                                 00017400
017500         DISPLAY 'KRTRN010 STARTED - RUN MODE: ADMIN'             00017500
017600     ELSE                                                         00017600
017700         DISPLAY 'KRTRN010 STARTED - RUN MODE: CLERK'             00017700
017800     END-IF.                                                      00017800
017900     DISPLAY 'RUN DATE: ' CURRENT-DATE-R.                         00017900
018000                                                                  00018000
018100     PERFORM 700-OPEN-FILES.                                      00018100
018200     PERFORM 710-LOAD-RATE-TABLE                                  00018200
018300             UNTIL WS-RATE-EOF = 'Y'.                             00018300
018400     PERFORM 715-LOAD-TRAN-REGISTER THRU 715-EXIT                 00018400
018500             UNTIL WS-TRANREGI-EOF = 'Y'.                         00018500
018600                                                                  00018600
018700     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00018700
018800             UNTIL WS-TRAN-EOF = 'Y'.                             00018800
018900                                                                  00018900
019000     PERFORM 800-WRITE-TRAN-REGISTER THRU 800-EXIT                00019000
019100             VARYING WS-TRAN-IDX FROM 1 BY 1                      00019100
019200             UNTIL WS-TRAN-IDX > WS-TRAN-COUNT.                   00019200
019300                                                                  00019300
019400     PERFORM 850-DISPLAY-TRAN-STATS.                              00019400
019500     PERFORM 790-CLOSE-FILES.                                     00019500
019600                                                                  00019600
019700     GOBACK.                                                      00019700
019800                                                                  00019800
019900 100-PROCESS-TRANSACTIONS.                                        00019900
020000     PERFORM 110-READ-TRAN-FILE.                                  00020000
020100     IF WS-TRAN-EOF = 'Y'                                         00020100
020200         GO TO 100-EXIT                                           00020200
020300     END-IF.                                                      00020300
020400     ADD +1 TO NUM-TRAN-RECS.                                     00020400
020500     MOVE 'Y' TO WS-TRAN-OK.                                      00020500
020600     MOVE SPACES TO WS-REJECT-REASON.                             00020600
020700     PERFORM 150-FIND-TRAN-BY-ID THRU 150-EXIT.                   00020700
020800                                                                  00020800
020900     IF TRANIN-TYPE-DELETE                                        00020900
021000         PERFORM 260-PROCESS-TRAN-DELETE THRU 260-EXIT            00021000
021100         GO TO 100-EXIT                                           00021100
021200     END-IF.                                                      00021200
021300                                                                  00021300
021400     PERFORM 200-VALIDATE-TRAN-ENTRY THRU 200-EXIT.               00021400
021500     IF WS-TRAN-OK = 'Y'                                          00021500
021600         PERFORM 210-CONVERT-TRAN-AMOUNT                          00021600
021700     END-IF.                                                      00021700
021800     IF WS-TRAN-OK = 'Y'                                          00021800
021900         PERFORM 230-POST-TRAN-ENTRY                              00021900
022000         ADD +1 TO NUM-TRAN-ACCEPTED                              00022000
022100     ELSE                                                         00022100
022200         PERFORM 299-REJECT-TRAN-ENTRY                            00022200
022300     END-IF.                                                      00022300
022400                                                                  00022400
022500 100-EXIT.                                                        00022500
022600     EXIT.                                                        00022600
022700                                                                  00022700
022800 150-FIND-TRAN-BY-ID.                                             00022800
022900     MOVE 0 TO WS-FOUND-IDX.                                      00022900
023000     IF WS-TRAN-COUNT > 0                                         00023000
023100         PERFORM 155-CHECK-TRAN-ID-ENTRY                          00023100
023200                 VARYING WS-TRAN-IDX FROM 1 BY 1                  00023200
023300                 UNTIL WS-TRAN-IDX > WS-TRAN-COUNT                00023300
023400                    OR WS-FOUND-IDX > 0                           00023400
023500     END-IF.                                                      00023500
023600                                                                  00023600
023700 150-EXIT.                                                        00023700
023800     EXIT.                                                        00023800
023900                                                                  00023900
024000 155-CHECK-TRAN-ID-ENTRY.                                         00024000
024100     IF WS-TRAN-ID (WS-TRAN-IDX) = TRANIN-ID                      00024100
024200        AND NOT WS-TRAN-IS-DELETED (WS-TRAN-IDX)                  00024200
024300         MOVE WS-TRAN-IDX TO WS-FOUND-IDX                         00024300
024400     END-IF.                                                      00024400
024500                                                                  00024500
024600 200-VALIDATE-TRAN-ENTRY.                                         00024600
024700     MOVE SPACES TO WS-TRAN-TYPE-UPPER.                           00024700
024800     MOVE TRANIN-TYPE TO WS-TRAN-TYPE-UPPER.                      00024800
024900     INSPECT WS-TRAN-TYPE-UPPER                                   00024900
025000             CONVERTING 'abcdefghijklmnopqrstuvwxyz'              00025000
025100                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.             00025100
025200     MOVE WS-TRAN-TYPE-UPPER TO TRANIN-TYPE.                      00025200
025300     IF CLERK-RUN AND TRANIN-TYPE-DEBIT                           00025300
025400         MOVE 'N' TO WS-TRAN-OK                                   00025400
025500         MOVE 'CLERK MAY NOT ENTER A DEBIT' TO WS-REJECT-REASON   00025500
025600         ADD +1 TO NUM-REJ-ROLE                                   00025600
025700         GO TO 200-EXIT                                           00025700
025800     END-IF.                                                      00025800
025900     IF WS-FOUND-IDX = 0 AND WS-TRAN-COUNT NOT < 1000             00025900
026000         MOVE 'N' TO WS-TRAN-OK                                   00026000
026100         MOVE 'TRANSACTION TABLE FULL' TO WS-REJECT-REASON        00026100
026200         ADD +1 TO NUM-REJ-TABLE-FULL                             00026200
026300     END-IF.                                                      00026300
026400                                                                  00026400
026500 200-EXIT.                                                        00026500
026600     EXIT.                                                        00026600
026700                                                                  00026700
026800 210-CONVERT-TRAN-AMOUNT.                                         00026800
026900     MOVE TRANIN-CURRENCY-CODE TO WS-SOURCE-CURR.                 00026900
027000     CALL 'KRFXR040' USING WS-RATE-TABLE, WS-SOURCE-CURR,         00027000
027100             WS-TARGET-CURR, TRANIN-ORIGINAL-AMOUNT,              00027100
027200             TRANIN-CONVERTED-AMOUNT, WS-CONV-RATE,               00027200
027300             WS-CONV-OK, WS-CONV-MSG.                             00027300
027400     IF WS-CONV-OK NOT = 'Y'                                      00027400
027500         MOVE 'N' TO WS-TRAN-OK                                   00027500
027600         MOVE WS-CONV-MSG TO WS-REJECT-REASON                     00027600
027700         ADD +1 TO NUM-REJ-CURRENCY                               00027700
027800     END-IF.                                                      00027800
027900                                                                  00027900
028000 230-POST-TRAN-ENTRY.                                             00028000
028100     IF WS-FOUND-IDX > 0                                          00028100
028200         PERFORM 232-UPDATE-TRAN-TABLE-ENTRY                      00028200
028300         ADD +1 TO NUM-TRAN-UPDATED                               00028300
028400     ELSE                                                         00028400
028500         PERFORM 234-ADD-TRAN-TABLE-ENTRY                         00028500
028600         ADD +1 TO NUM-TRAN-ADDED                                 00028600
028700     END-IF.                                                      00028700
028800                                                                  00028800
028900 232-UPDATE-TRAN-TABLE-ENTRY.                                     00028900
029000     MOVE TRANIN-DATE             TO WS-TRAN-DATE (WS-FOUND-IDX). 00029000
029100     MOVE TRANIN-CURRENCY-CODE    TO                              00029100
029200             WS-TRAN-CURRENCY-CODE (WS-FOUND-IDX).                00029200
029300     MOVE TRANIN-ORIGINAL-AMOUNT  TO                              00029300
029400             WS-TRAN-ORIGINAL-AMOUNT (WS-FOUND-IDX).              00029400
029500     MOVE TRANIN-CONVERTED-AMOUNT TO                              00029500
029600             WS-TRAN-CONVERTED-AMOUNT (WS-FOUND-IDX).             00029600
029700     MOVE TRANIN-TYPE             TO WS-TRAN-TYPE (WS-FOUND-IDX). 00029700
029800                                                                  00029800
029900 234-ADD-TRAN-TABLE-ENTRY.                                        00029900
030000     ADD +1 TO WS-TRAN-COUNT.                                     00030000
030100     SET WS-TRAN-IDX TO WS-TRAN-COUNT.                            00030100
030200     MOVE TRANIN-ID               TO WS-TRAN-ID (WS-TRAN-IDX).    00030200
030300     MOVE TRANIN-DATE             TO WS-TRAN-DATE (WS-TRAN-IDX).  00030300
030400     MOVE TRANIN-CURRENCY-CODE    TO                              00030400
030500             WS-TRAN-CURRENCY-CODE (WS-TRAN-IDX).                 00030500
030600     MOVE TRANIN-ORIGINAL-AMOUNT  TO                              00030600
030700             WS-TRAN-ORIGINAL-AMOUNT (WS-TRAN-IDX).               00030700
030800     MOVE TRANIN-CONVERTED-AMOUNT TO                              00030800
030900             WS-TRAN-CONVERTED-AMOUNT (WS-TRAN-IDX).              00030900
031000     MOVE TRANIN-TYPE             TO WS-TRAN-TYPE (WS-TRAN-IDX).  00031000
031100                                                                  00031100
031200 260-PROCESS-TRAN-DELETE.                                         00031200
031300     IF WS-FOUND-IDX = 0                                          00031300
031400         MOVE 'N' TO WS-TRAN-OK                                   00031400
031500         MOVE 'DELETE - NO MATCHING REGISTER ENTRY'               00031500
031600                 TO WS-REJECT-REASON                              00031600
031700         ADD +1 TO NUM-REJ-NOT-FOUND                              00031700
031800         PERFORM 299-REJECT-TRAN-ENTRY                            00031800
031900         GO TO 260-EXIT                                           00031900
032000     END-IF.                                                      00032000
032100     MOVE 'Y' TO WS-TRAN-DEL-FLAG (WS-FOUND-IDX).                 00032100
032200     ADD +1 TO NUM-TRAN-DELETED.                                  00032200
032300                                                                  00032300
032400 260-EXIT.                                                        00032400
032500     EXIT.                                                        00032500
032600                                                                  00032600
032700 299-REJECT-TRAN-ENTRY.                                           00032700
032800     ADD +1 TO NUM-TRAN-REJECTED.                                 00032800
032900     MOVE TRANIN-ID      TO WS-DISP-TRAN-ID.                      00032900
033000     MOVE WS-REJECT-REASON TO WS-DISP-REASON.                     00033000
033100     DISPLAY WS-DISPLAY-LINE.                                     00033100
033200                                                                  00033200
033300 700-OPEN-FILES.                                                  00033300
033400     OPEN INPUT  RATE-FILE                                        00033400
033500                 TRANS-IN                                         00033500
033600                 TRANS-REGISTER-IN                                00033600
033700          OUTPUT TRANS-REGISTER-OUT.                              00033700
033800     IF WS-RATEFILE-STATUS NOT = '00'                             00033800
033900         DISPLAY 'ERROR OPENING RATE-FILE.  RC: '                 00033900
034000                 WS-RATEFILE-STATUS                               00034000
034100         MOVE 16 TO RETURN-CODE                                   00034100
034200         MOVE 'Y' TO WS-RATE-EOF                                  00034200
034300         MOVE 'Y' TO WS-TRAN-EOF                                  00034300
034400         MOVE 'Y' TO WS-TRANREGI-EOF                              00034400
034500     END-IF.                                                      00034500
034600     IF WS-TRANIN-STATUS NOT = '00'                               00034600
034700         DISPLAY 'ERROR OPENING TRANS-IN.  RC: '                  00034700
034800                 WS-TRANIN-STATUS                                 00034800
034900         MOVE 16 TO RETURN-CODE                                   00034900
035000         MOVE 'Y' TO WS-TRAN-EOF                                  00035000
035100     END-IF.                                                      00035100
035200     IF WS-TRANREGI-STATUS NOT = '00'                             00035200
035300         DISPLAY 'ERROR OPENING TRANS-REGISTER-IN.  RC: '         00035300
035400                 WS-TRANREGI-STATUS                               00035400
035500         MOVE 16 TO RETURN-CODE                                   00035500
035600         MOVE 'Y' TO WS-TRANREGI-EOF                              00035600
035700     END-IF.                                                      00035700
035800     IF WS-TRANREGO-STATUS NOT = '00'                             00035800
035900         DISPLAY 'ERROR OPENING TRANS-REGISTER-OUT.  RC: '        00035900
036000                 WS-TRANREGO-STATUS                               00036000
036100         MOVE 16 TO RETURN-CODE                                   00036100
036200         MOVE 'Y' TO WS-TRAN-EOF                                  00036200
036300     END-IF.                                                      00036300
036400                                                                  00036400
036500 710-LOAD-RATE-TABLE.                                             00036500
036600     READ RATE-FILE                                               00036600
036700       AT END MOVE 'Y' TO WS-RATE-EOF.                            00036700
036800     IF WS-RATE-EOF NOT = 'Y'                                     00036800
036900         ADD +1 TO WS-RATE-COUNT                                  00036900
037000         SET WS-RATE-IDX TO WS-RATE-COUNT                         00037000
037100         MOVE RATE-CURRENCY TO WS-RATE-CODE (WS-RATE-IDX)         00037100
037200         MOVE RATE-VALUE    TO WS-RATE-AMT  (WS-RATE-IDX)         00037200
037300     END-IF.                                                      00037300
037400                                                                  00037400
037500 715-LOAD-TRAN-REGISTER.                                          00037500
037600     READ TRANS-REGISTER-IN                                       00037600
037700       AT END MOVE 'Y' TO WS-TRANREGI-EOF.                        00037700
037800     IF WS-TRANREGI-EOF = 'Y'                                     00037800
037900         GO TO 715-EXIT                                           00037900
038000     END-IF.                                                      00038000
038100     ADD +1 TO WS-TRAN-COUNT.                                     00038100
038200     SET WS-TRAN-IDX TO WS-TRAN-COUNT.                            00038200
038300     MOVE TRANREGI-ID               TO WS-TRAN-ID (WS-TRAN-IDX).  00038300
038400     MOVE TRANREGI-DATE             TO                            00038400
038500             WS-TRAN-DATE (WS-TRAN-IDX).                          00038500
038600     MOVE TRANREGI-CURRENCY-CODE    TO                            00038600
038700             WS-TRAN-CURRENCY-CODE (WS-TRAN-IDX).                 00038700
038800     MOVE TRANREGI-ORIGINAL-AMOUNT  TO                            00038800
038900             WS-TRAN-ORIGINAL-AMOUNT (WS-TRAN-IDX).               00038900
039000     MOVE TRANREGI-CONVERTED-AMOUNT TO                            00039000
039100             WS-TRAN-CONVERTED-AMOUNT (WS-TRAN-IDX).              00039100
039200     MOVE TRANREGI-TYPE             TO                            00039200
039300             WS-TRAN-TYPE (WS-TRAN-IDX).                          00039300
039400                                                                  00039400
039500 715-EXIT.                                                        00039500
039600     EXIT.                                                        00039600
039700                                                                  00039700
039800 110-READ-TRAN-FILE.                                              00039800
039900     READ TRANS-IN                                                00039900
040000       AT END MOVE 'Y' TO WS-TRAN-EOF.                            00040000
040100     IF WS-TRANIN-STATUS NOT = '00' AND NOT = '10'                00040100
040200         DISPLAY 'I/O ERROR READING TRANS-IN.  RC: '              00040200
040300                 WS-TRANIN-STATUS                                 00040300
040400         MOVE 16 TO RETURN-CODE                                   00040400
040500         MOVE 'Y' TO WS-TRAN-EOF                                  00040500
040600     END-IF.                                                      00040600
040700                                                                  00040700
040800 790-CLOSE-FILES.                                                 00040800
040900     CLOSE RATE-FILE                                              00040900
041000           TRANS-IN                                               00041000
041100           TRANS-REGISTER-IN                                      00041100
041200           TRANS-REGISTER-OUT.                                    00041200
041300                                                                  00041300
041400 800-WRITE-TRAN-REGISTER.                                         00041400
041500     IF WS-TRAN-IS-DELETED (WS-TRAN-IDX)                          00041500
041600         GO TO 800-EXIT                                           00041600
041700     END-IF.                                                      00041700
041800     MOVE WS-TRAN-ID (WS-TRAN-IDX)               TO TRANREGO-ID.  00041800
041900     MOVE WS-TRAN-DATE (WS-TRAN-IDX)             TO               00041900
042000             TRANREGO-DATE.                                       00042000
042100     MOVE WS-TRAN-CURRENCY-CODE (WS-TRAN-IDX)    TO               00042100
042200             TRANREGO-CURRENCY-CODE.                              00042200
042300     MOVE WS-TRAN-ORIGINAL-AMOUNT (WS-TRAN-IDX)  TO               00042300
042400             TRANREGO-ORIGINAL-AMOUNT.                            00042400
042500     MOVE WS-TRAN-CONVERTED-AMOUNT (WS-TRAN-IDX) TO               00042500
042600             TRANREGO-CONVERTED-AMOUNT.                           00042600
042700     MOVE WS-TRAN-TYPE (WS-TRAN-IDX)             TO TRANREGO-TYPE.00042700
042800     WRITE TRANREGO-REC.                                          00042800
042900     IF WS-TRANREGO-STATUS NOT = '00'                             00042900
043000         DISPLAY 'I/O ERROR WRITING TRANS-REGISTER-OUT.  RC: '    00043000
043100                 WS-TRANREGO-STATUS                               00043100
043200         MOVE 16 TO RETURN-CODE                                   00043200
043300     END-IF.                                                      00043300
043400                                                                  00043400
043500 800-EXIT.                                                        00043500
043600     EXIT.                                                        00043600
043700                                                                  00043700
043800 850-DISPLAY-TRAN-STATS.                                          00043800
043900     DISPLAY 'TRANSACTIONS READ .......: ' NUM-TRAN-RECS.         00043900
044000     DISPLAY 'TRANSACTIONS ACCEPTED ...: ' NUM-TRAN-ACCEPTED.     00044000
044100     DISPLAY '  ACCEPTED - ADDED ......: ' NUM-TRAN-ADDED.        00044100
044200     DISPLAY '  ACCEPTED - UPDATED ....: ' NUM-TRAN-UPDATED.      00044200
044300     DISPLAY '  ACCEPTED - DELETED ....: ' NUM-TRAN-DELETED.      00044300
044400     DISPLAY 'TRANSACTIONS REJECTED ...: ' NUM-TRAN-REJECTED.     00044400
044500     DISPLAY '  REJECTED - ROLE RULE ..: ' NUM-REJ-ROLE.          00044500
044600     DISPLAY '  REJECTED - BAD CURRENCY: ' NUM-REJ-CURRENCY.      00044600
044700     DISPLAY '  REJECTED - TABLE FULL .: ' NUM-REJ-TABLE-FULL.    00044700
044800     DISPLAY '  REJECTED - NOT FOUND ..: ' NUM-REJ-NOT-FOUND.     00044800
